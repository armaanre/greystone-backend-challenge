000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LNSCHED.
000300 AUTHOR.        R OKONKWO.
000400 INSTALLATION.  LAKESHORE CONSUMER FINANCE - DATA CENTER.
000500 DATE-WRITTEN.  02/14/1990.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000800******************************************************************
000900*                                                                *
001000*  LNSCHED  --  AMORTIZATION SCHEDULE ENGINE                     *
001100*  LOAN AMORTIZATION SYSTEM (LAS) - JOB STEP 4 OF 5               *
001200*                                                                *
001300*  READS THE SCHEDULE (SC) REQUESTS FROM REQFILE.  EACH ONE      *
001400*  CARRIES THE REQUESTER'S API KEY AND A LOAN-ID.  THE LOAN MUST *
001500*  EXIST AND THE REQUESTER MUST BE ITS OWNER OR HOLD A LNSHRFIL  *
001600*  GRANT ON IT -- OTHERWISE THE REQUEST IS REJECTED AS "LOAN NOT *
001700*  FOUND" (WE DO NOT TELL AN OUTSIDER THE LOAN EXISTS).          *
001800*                                                                *
001900*  FOR A GOOD REQUEST, THE FIXED MONTHLY PAYMENT IS COMPUTED     *
002000*  ONCE (STANDARD AMORTIZATION FORMULA, OR STRAIGHT-LINE WHEN    *
002100*  THE RATE IS ZERO) AND THE FULL TERM-MONTHS SCHEDULE IS BUILT  *
002200*  BY CARRYING THE REMAINING BALANCE UNROUNDED FROM MONTH TO     *
002300*  MONTH -- ONLY THE PRINTED/WRITTEN BALANCE IS ROUNDED.  ONE    *
002400*  SCHEDULE-ITEM RECORD IS WRITTEN TO SCHDOUT PER MONTH, AND THE *
002500*  SAME DATA IS DISPLAYED AS A COLUMNAR REPORT (SYSOUT) WITH ONE *
002600*  HEADER/TRAILER BLOCK PER LOAN (CONTROL BREAK = LOAN).         *
002700*                                                                *
002800*  ALL OTHER REQUEST TYPES ON REQFILE ARE SKIPPED.               *
002900*                                                                *
002950*  THIS IS THE FOURTH STEP IN THE JOB STREAM.  IT COMES AFTER    *
002960*  LNSHRADD SO THAT A SHARE GRANTED EARLIER IN THE SAME RUN IS   *
002970*  ALREADY ON LNSHRFIL BY THE TIME A SCHEDULE REQUEST FOR THAT   *
002980*  LOAN IS READ -- THE JOB STREAM ORDER MATTERS HERE, NOT JUST   *
002990*  THE ORDER WITHIN REQFILE ITSELF.                              *
003000******************************************************************
003100*  CHANGE LOG                                                    *
003200******************************************************************
003300*   DATE       WHO  REQUEST   DESCRIPTION                        *
003400*   ---------- ---- --------- -----------------------------------*
003500*   1990-02-14 ROK  LAS-0055  ORIGINAL PROGRAM.                  *
003600*   1990-06-01 ROK  LAS-0061  ZERO-RATE LOANS NOW USE STRAIGHT-  *
003700*                             LINE PAYMENT (P/N) - FORMULA BLEW  *
003800*                             UP ON A DIVIDE-BY-ZERO OTHERWISE.  *
003900*   1991-09-02 ROK  LAS-0087  SHARE-HOLDER ACCESS HONORED, NOT   *
004000*                             JUST OWNER, PER LEGAL REQUEST.     *
004100*   1996-01-30 MJP  LAS-0150  FINAL-MONTH CLAMP ADDED SO ROUNDING*
004200*                             NEVER LEAVES A TRAILING NEGATIVE   *
004300*                             BALANCE ON THE LAST LINE.          *
004350*   1997-07-11 MJP  LAS-0168  CONFIRMED WITH AUDIT THAT BALANCE  *
004360*                             IS CARRIED UNROUNDED MONTH TO      *
004370*                             MONTH AND ROUNDED ONLY WHEN IT IS  *
004380*                             WRITTEN OR PRINTED - NO CODE       *
004390*                             CHANGE, NOTE ADDED PER THEIR SIGN- *
004395*                             OFF LETTER.                        *
004400*   1999-02-18 DCE  LAS-0201  Y2K SIGN-OFF LOGGED FOR AUDIT.     *
004450*                             DATE FIELDS IN THIS PROGRAM ALREADY*
004460*                             CARRY FOUR-DIGIT YEARS, NO CHANGE. *
004500*   2004-05-14 NPR  LAS-0266  REJLOG REASON TEXT STANDARDIZED TO *
004550*                             MATCH THE OTHER FOUR JOB STEPS.    *
004600*   2012-03-09 NPR  LAS-0340  PRINT TRAILER NOW SHOWS TOTAL PAID *
004700*                             AND TOTAL INTEREST PER AUDIT REQ.  *
004750*   2013-10-02 NPR  LAS-0351  REWORDED THE AMORTIZATION WORK     *
004760*                             AREA BANNER BELOW - IT STILL SAID  *
004770*                             "PACKED WORK REGISTERS" FROM AN    *
004780*                             EARLIER DRAFT, BUT NOTHING IN THIS *
004790*                             PROGRAM HAS EVER CARRIED A USAGE   *
004795*                             CLAUSE.  NO LOGIC CHANGED.         *
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS VALID-TYPE-CODE IS 'C' THRU 'Z'
005400     UPSI-0 ON STATUS IS WS-TRACE-REQUESTED.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005650*    REQFILE - SHARED TRANSACTION STREAM, READ ONCE HERE FOR     *
005660*    SC RECORDS ONLY (EVERY OTHER TYPE CODE IS SKIPPED).         *
005700     SELECT REQFILE  ASSIGN TO REQFILE
005800             ORGANIZATION IS SEQUENTIAL.
005850*    USRMAST, LOANMAST, LNSHRFIL ARE ALL OPENED INPUT ONLY HERE -*
005860*    THIS STEP NEVER WRITES A MASTER, IT ONLY READS THEM TO      *
005870*    RESOLVE THE REQUESTER AND CHECK ACCESS TO THE LOAN.         *
005900     SELECT USRMAST  ASSIGN TO USRMAST
006000             ORGANIZATION IS INDEXED
006100             ACCESS MODE IS DYNAMIC
006200             RECORD KEY IS USER-ID
006300             ALTERNATE RECORD KEY IS USER-API-KEY
006400             FILE STATUS IS WS-USRMAST-STATUS.
006500     SELECT LOANMAST ASSIGN TO LOANMAST
006600             ORGANIZATION IS INDEXED
006700             ACCESS MODE IS DYNAMIC
006800             RECORD KEY IS LOAN-ID
006900             FILE STATUS IS WS-LOANMAST-STATUS.
007000     SELECT LNSHRFIL ASSIGN TO LNSHRFIL
007100             ORGANIZATION IS INDEXED
007200             ACCESS MODE IS DYNAMIC
007300             RECORD KEY IS LOAN-SHARE-KEY
007400             FILE STATUS IS WS-LNSHRFIL-STATUS.
007450*    SCHDOUT - ONE SCHEDULE-ITEM RECORD PER MONTH, EVERY GOOD    *
007460*    SCHEDULE REQUEST.  NO ALTERNATE KEY - WRITTEN SEQUENTIALLY  *
007470*    IN MONTH ORDER AS THE RECURRENCE RUNS.                      *
007500     SELECT SCHDOUT  ASSIGN TO SCHDOUT
007600             ORGANIZATION IS SEQUENTIAL.
007900     SELECT REJLOG   ASSIGN TO REJLOG
008000             ORGANIZATION IS SEQUENTIAL.
008100 DATA DIVISION.
008200 FILE SECTION.
008250*    TYPED REQUEST RECORD - SEE LNREQREC FOR THE FULL SET OF     *
008260*    REDEFINES; THIS STEP ONLY USES THE REQ-SC-... GROUP.        *
008300 FD  REQFILE
008400     LABEL RECORDS ARE STANDARD.
008500     COPY LNREQREC.
008550*    USER MASTER - SEE LNUSRMST.  READ HERE BY ALTERNATE KEY     *
008560*    USER-API-KEY TO RESOLVE WHO IS ASKING FOR THE SCHEDULE.     *
008600 FD  USRMAST
008700     LABEL RECORDS ARE STANDARD.
008800     COPY LNUSRMST.
008850*    LOAN MASTER - SEE LNLOANMS.  READ BY THE PRIMARY KEY        *
008860*    LOAN-ID NAMED IN THE REQUEST.                               *
008900 FD  LOANMAST
009000     LABEL RECORDS ARE STANDARD.
009100     COPY LNLOANMS.
009150*    SHARE FILE - SEE LNSHRMS.  CHECKED ONLY WHEN THE REQUESTER  *
009160*    IS NOT THE LOAN'S OWNER (SEE 455-COMPROBAR-DUENO-O-         *
009170*    COMPARTIDO BELOW).                                          *
009200 FD  LNSHRFIL
009300     LABEL RECORDS ARE STANDARD.
009400     COPY LNSHRMS.
009450*    SCHEDULE-ITEM RECORD - SEE LNSCHITM.  ONE WRITE PER MONTH   *
009460*    OF THE LOAN'S TERM, IN PARAGRAPH 710-PROCESAR-MES BELOW.    *
009500 FD  SCHDOUT
009600     LABEL RECORDS ARE STANDARD.
009700     COPY LNSCHITM.
010150*    REJECT/ERROR LOG - ONE LINE PER REJECTED REQUEST, ANY STEP. *
010200 FD  REJLOG
010300     LABEL RECORDS ARE STANDARD.
010400     COPY LNREJLOG.
010500 WORKING-STORAGE SECTION.
010600******************************************************************
010700*    FILE STATUS / END-OF-FILE SWITCHES                          *
010800******************************************************************
010900 01  WS-FILE-STATUSES.
011000     05  WS-USRMAST-STATUS       PIC X(02).
011100         88  WS-USRMAST-OK               VALUE '00'.
011200     05  WS-LOANMAST-STATUS      PIC X(02).
011300         88  WS-LOANMAST-OK              VALUE '00'.
011400     05  WS-LNSHRFIL-STATUS      PIC X(02).
011500         88  WS-LNSHRFIL-OK              VALUE '00'.
011600******************************************************************
011610*    RUN SWITCHES - STANDALONE 77'S, SHOP HABIT SINCE SocTexIndex*
011615*    (SEE SocTexIndex.cbl'S w-flag-cli) - EACH FLAG IS ITS OWN   *
011617*    77 RATHER THAN A FIELD INSIDE ONE GROUP, THE WAY THIS SHOP  *
011618*    HAS ALWAYS WRITTEN A YES/NO SWITCH.                         *
011620******************************************************************
011630 77  WS-EOF-REQFILE          PIC X(01)    VALUE 'N'.
011640     88  EOF-REQFILE                 VALUE 'Y'.
011650 77  WS-TRACE-REQUESTED      PIC X(01)    VALUE 'N'.
011660 77  WS-VALID-REQUEST        PIC X(01)    VALUE 'Y'.
011670     88  REQUEST-IS-VALID            VALUE 'Y'.
011680 77  WS-HAS-ACCESS           PIC X(01)    VALUE 'N'.
011690     88  REQUESTER-HAS-ACCESS        VALUE 'Y'.
012350*    HOLDS THE REJECT-REASON TEXT FOR WHICHEVER CHECK FAILS,     *
012360*    UNTIL 800-GRABAR-RECHAZO COPIES IT OUT TO REJLOG.           *
012400 01  WS-REJECT-AREA.
012410     05  WS-REJECT-REASON        PIC X(60)    VALUE SPACES.
012500******************************************************************
012600*    WORKING COUNTERS - ALL COUNTERS/SUBSCRIPTS ARE COMP          *
012650*    (WS-MONTH DOUBLES AS THE PERFORM VARYING SUBSCRIPT FOR      *
012660*    BOTH THE RATE-COMPOUNDING LOOP IN 510 AND THE MONTH-BY-     *
012670*    MONTH RECURRENCE IN 700/710 - IT IS RESET BY EACH PERFORM   *
012680*    VARYING, NEVER CARRIED BETWEEN THE TWO LOOPS).              *
012700******************************************************************
012800 01  WS-COUNTERS.
012900     05  WS-REQUESTER-ID         PIC 9(06)  COMP.
013000     05  WS-MONTH                PIC 9(04)  COMP.
013100     05  WS-RECS-READ            PIC 9(08)  COMP.
013200     05  WS-RECS-OK              PIC 9(08)  COMP.
013300     05  WS-RECS-REJECTED        PIC 9(08)  COMP.
013400******************************************************************
013500*    AMORTIZATION WORK AREA - SEE LAS-0055/LAS-0061/LAS-0150      *
013550*    (LAS-0351) NOTHING IN THIS GROUP CARRIES A USAGE CLAUSE -   *
013560*    RATE, FACTOR, PAYMENT, BALANCE AND BOTH TOTALS ARE ALL      *
013570*    PLAIN ZONED DECIMAL, THE SAME AS EVERY OTHER NUMERIC FIELD  *
013580*    IN THIS SHOP'S PROGRAMS.  THE ONLY DISTINCTION IS DECIMAL   *
013590*    PLACES - THE RATE/FACTOR/PAYMENT/BALANCE/INTEREST FIELDS    *
013600*    CARRY SIX DECIMALS SO THE MONTH-TO-MONTH RECURRENCE DOES    *
013700*    NOT LOSE PRECISION, WHILE THE FIELDS THAT ACTUALLY GET      *
013750*    PRINTED OR WRITTEN TO SCHDOUT (WS-MONTHLY-PMT,              *
013760*    WS-BAL-TO-PRINT, WS-TOTAL-PAID-PRT, WS-TOTAL-INT-PRT) ARE   *
013770*    ROUNDED DOWN TO TWO DECIMALS ON THE WAY OUT.                *
013800******************************************************************
014000 01  WS-AMORT-WORK.
014100     05  WS-MONTHLY-RATE         PIC S9(01)V9(09).
014200     05  WS-COMPOUND-FACTOR      PIC S9(09)V9(09).
014300     05  WS-PAYMENT-RAW          PIC S9(16)V9(06).
014400     05  WS-MONTHLY-PMT          PIC S9(16)V99.
014500     05  WS-REMAINING-BAL        PIC S9(16)V9(06).
014600     05  WS-INTEREST-AMT         PIC S9(16)V9(06).
014700     05  WS-PRINCIPAL-COMP       PIC S9(16)V9(06).
014800     05  WS-BAL-TO-PRINT         PIC S9(16)V99.
014900     05  WS-TOTAL-PRIN-PAID      PIC S9(16)V9(06).
015000     05  WS-TOTAL-INT-PAID       PIC S9(16)V9(06).
015100     05  WS-TOTAL-PAID-PRT       PIC S9(16)V99.
015200     05  WS-TOTAL-INT-PRT        PIC S9(16)V99.
015300******************************************************************
015400*    PRINT LINES - ADAPTED FROM THE OLD DUES-LISTING HEADER,     *
015450*    SEPARATOR AND DETAIL LINE IDIOM.  EACH 01-LEVEL BELOW IS    *
015460*    BUILT IN WORKING-STORAGE AND PUT OUT WITH DISPLAY, THE SAME *
015470*    WAY THE OLD SOCIO/PAGO LISTINGS WERE - THERE IS NO SEPARATE *
015480*    PRINT FILE/FD ANYWHERE IN THIS PROGRAM.                     *
015600******************************************************************
015700 01  PRT-GUARDA.
015800     05  FILLER                  PIC X(80) VALUE ALL '-'.
015900 01  PRT-CABECERA-1.
016000     05  FILLER                  PIC X(10) VALUE 'LOAN ID:'.
016100     05  PRT-C1-LOAN-ID          PIC Z(5)9.
016200     05  FILLER                  PIC X(04) VALUE SPACES.
016300     05  FILLER                  PIC X(08) VALUE 'AMOUNT:'.
016400     05  PRT-C1-AMOUNT           PIC Z(13)9.99.
016500     05  FILLER                  PIC X(04) VALUE SPACES.
016600     05  FILLER                  PIC X(06) VALUE 'RATE:'.
016700     05  PRT-C1-RATE             PIC ZZ9.9999.
016800     05  FILLER                  PIC X(04) VALUE SPACES.
016900     05  FILLER                  PIC X(06) VALUE 'TERM:'.
017000     05  PRT-C1-TERM             PIC Z(3)9.
017100     05  FILLER                  PIC X(19) VALUE SPACES.
017200 01  PRT-CABECERA-2.
017300     05  FILLER                  PIC X(16) VALUE
017400         'MONTHLY PAYMENT:'.
017500     05  PRT-C2-PAYMENT          PIC Z(13)9.99.
017600     05  FILLER                  PIC X(51) VALUE SPACES.
017700 01  PRT-CABECERA-3.
017800     05  FILLER                  PIC X(08) VALUE 'MONTH'.
017900     05  FILLER                  PIC X(04) VALUE SPACES.
018000     05  FILLER                  PIC X(17) VALUE 'MONTHLY PAYMENT'.
018100     05  FILLER                  PIC X(04) VALUE SPACES.
018200     05  FILLER                  PIC X(17) VALUE 'REMAINING BALANCE'.
018300     05  FILLER                  PIC X(30) VALUE SPACES.
018400 01  PRT-DETALLE.
018500     05  PRT-D-MONTH             PIC Z(3)9.
018600     05  FILLER                  PIC X(09) VALUE SPACES.
018700     05  PRT-D-PAYMENT           PIC Z(13)9.99.
018800     05  FILLER                  PIC X(04) VALUE SPACES.
018900     05  PRT-D-BALANCE           PIC Z(13)9.99.
019000     05  FILLER                  PIC X(26) VALUE SPACES.
019100 01  PRT-TRAILER.
019200     05  FILLER                  PIC X(12) VALUE 'TOTAL PAID:'.
019300     05  PRT-T-PAID              PIC Z(13)9.99.
019400     05  FILLER                  PIC X(04) VALUE SPACES.
019500     05  FILLER                  PIC X(16) VALUE
019600         'TOTAL INTEREST:'.
019700     05  PRT-T-INT               PIC Z(13)9.99.
019800     05  FILLER                  PIC X(29) VALUE SPACES.
019900******************************************************************
020000*    REJECT REASON TEXT - FIXED WORDING PER LAS-0266               *
020100******************************************************************
020200 01  WS-REJECT-REASONS.
020300     05  WS-REJ-NO-KEY           PIC X(60) VALUE
020400         'MISSING API KEY'.
020500     05  WS-REJ-BAD-KEY          PIC X(60) VALUE
020600         'INVALID API KEY'.
020700     05  WS-REJ-NO-LOAN          PIC X(60) VALUE
020800         'LOAN NOT FOUND'.
020900 PROCEDURE DIVISION.
021000 MAIN-PROCEDURE.
021050*    STRAIGHT READ-PROCESS LOOP, ONE REQFILE RECORD PER PASS,    *
021060*    THE SAME SHAPE AS EVERY OTHER LAS JOB STEP.                 *
021100     PERFORM 100-INICIO        THRU 100-EXIT.
021200     PERFORM 200-LEER-REQUEST  THRU 200-EXIT.
021300     PERFORM 300-PROCESAR-REQUEST THRU 300-EXIT
021400             UNTIL EOF-REQFILE.
021500     PERFORM 900-TERMINAR      THRU 900-EXIT.
021600     STOP RUN.
021700******************************************************************
021800*  100-INICIO  --  OPEN FILES                                    *
021850*  NO HIGH-WATER-MARK SCAN IS NEEDED HERE (UNLIKE LNUSRREG) -    *
021860*  THIS STEP NEVER ASSIGNS A NEW KEY, IT ONLY READS EXISTING     *
021870*  MASTERS AND WRITES SEQUENTIAL OUTPUT.                         *
021900******************************************************************
022000 100-INICIO.
022100     OPEN INPUT  REQFILE.
022200     OPEN INPUT  USRMAST.
022300     OPEN INPUT  LOANMAST.
022400     OPEN INPUT  LNSHRFIL.
022500     OPEN OUTPUT SCHDOUT.
022700     OPEN OUTPUT REJLOG.
022800     MOVE ZERO TO WS-RECS-READ WS-RECS-OK WS-RECS-REJECTED.
022900 100-EXIT.
023000     EXIT.
023100******************************************************************
023200*  200-LEER-REQUEST  --  READ NEXT REQFILE RECORD                *
023300******************************************************************
023400 200-LEER-REQUEST.
023500     READ REQFILE
023600             AT END
023700                 MOVE 'Y' TO WS-EOF-REQFILE.
023800 200-EXIT.
023900     EXIT.
024000******************************************************************
024100*  300-PROCESAR-REQUEST  --  DISPATCH ON REQUEST TYPE            *
024150*  ONLY REQ-TYPE-SCHEDULE RECORDS ARE ACTED ON HERE - EVERY      *
024160*  OTHER TYPE CODE FALLS THROUGH WITH NO ACTION, THE SAME WAY    *
024170*  EVERY OTHER LAS JOB STEP SKIPS REQUEST TYPES THAT ARE NOT     *
024180*  ITS OWN.                                                      *
024200******************************************************************
024300 300-PROCESAR-REQUEST.
024400     ADD 1 TO WS-RECS-READ.
024500     IF REQ-TYPE-SCHEDULE
024600         MOVE 'Y' TO WS-VALID-REQUEST
024700         PERFORM 400-RESOLVER-SOLICITANTE THRU 400-EXIT
024800         IF REQUEST-IS-VALID
024900             PERFORM 450-VERIFICAR-ACCESO THRU 450-EXIT
025000         END-IF
025100         IF REQUEST-IS-VALID
025200             PERFORM 500-CALCULAR-CUOTA   THRU 500-EXIT
025300             PERFORM 700-GENERAR-CALENDARIO THRU 700-EXIT
025400             ADD 1 TO WS-RECS-OK
025500         ELSE
025600             PERFORM 800-GRABAR-RECHAZO   THRU 800-EXIT
025700         END-IF
025800     END-IF.
025900     PERFORM 200-LEER-REQUEST THRU 200-EXIT.
026000 300-EXIT.
026100     EXIT.
026200******************************************************************
026300*  400-RESOLVER-SOLICITANTE  --  REQUESTER BY API KEY            *
026350*  A MISSING KEY IS REJECTED WITHOUT EVER TOUCHING USRMAST; A    *
026360*  KEY THAT DOES NOT MATCH ANY USER IS REJECTED THE SAME WAY A   *
026370*  MISSING KEY IS, SO THE REJECT TEXT DOES NOT TELL AN ATTACKER  *
026380*  WHICH KEYS ARE CLOSE TO VALID.                                *
026400******************************************************************
026500 400-RESOLVER-SOLICITANTE.
026600     IF REQ-API-KEY = SPACES
026700         MOVE 'N' TO WS-VALID-REQUEST
026800         MOVE WS-REJ-NO-KEY TO WS-REJECT-REASON
026900     ELSE
027000         MOVE REQ-API-KEY TO USER-API-KEY
027100         READ USRMAST KEY IS USER-API-KEY
027200                 INVALID KEY
027300                     MOVE 'N' TO WS-VALID-REQUEST
027400                     MOVE WS-REJ-BAD-KEY TO WS-REJECT-REASON
027500                 NOT INVALID KEY
027600                     MOVE USER-ID TO WS-REQUESTER-ID
027700         END-READ
027800     END-IF.
027900 400-EXIT.
028000     EXIT.
028100******************************************************************
028200*  450-VERIFICAR-ACCESO  --  LOAN MUST EXIST; OWNER OR SHARED    *
028300*  (SHARED LOGIC - ALSO PERFORMED BY LNSUMRY)                    *
028350*  A LOAN THAT EXISTS BUT THE REQUESTER CANNOT SEE COMES BACK    *
028360*  WITH THE SAME "LOAN NOT FOUND" TEXT AS A LOAN-ID THAT IS      *
028370*  SIMPLY WRONG (LAS-0087) - THE OUTSIDE WORLD IS NEVER TOLD     *
028380*  WHETHER A LOAN-ID IT HAS NO RIGHT TO SEE ACTUALLY EXISTS.     *
028400******************************************************************
028500 450-VERIFICAR-ACCESO.
028600     MOVE 'N' TO WS-HAS-ACCESS.
028700     MOVE REQ-SC-LOAN-ID TO LOAN-ID.
028800     READ LOANMAST
028900             INVALID KEY
029000                 MOVE 'N' TO WS-VALID-REQUEST
029100                 MOVE WS-REJ-NO-LOAN TO WS-REJECT-REASON
029200             NOT INVALID KEY
029300                 PERFORM 455-COMPROBAR-DUENO-O-COMPARTIDO
029400                         THRU 455-EXIT
029500     END-READ.
029600     IF NOT REQUESTER-HAS-ACCESS
029700         MOVE 'N' TO WS-VALID-REQUEST
029800         MOVE WS-REJ-NO-LOAN TO WS-REJECT-REASON
029900     END-IF.
030000 450-EXIT.
030100     EXIT.
030150*    455-COMPROBAR-DUENO-O-COMPARTIDO - OWNER CHECK FIRST, THEN  *
030160*    A SHARE-FILE LOOKUP ONLY WHEN THE REQUESTER IS NOT THE      *
030170*    OWNER - THE COMMON CASE (OWNER LOOKING AT THEIR OWN LOAN)   *
030180*    NEVER TOUCHES LNSHRFIL AT ALL.                              *
030200 455-COMPROBAR-DUENO-O-COMPARTIDO.
030300     IF LOAN-OWNER-ID = WS-REQUESTER-ID
030400         MOVE 'Y' TO WS-HAS-ACCESS
030500     ELSE
030600         MOVE LOAN-ID         TO SHARE-LOAN-ID
030700         MOVE WS-REQUESTER-ID TO SHARE-USER-ID
030800         READ LNSHRFIL
030900                 INVALID KEY
031000                     NEXT SENTENCE
031100                 NOT INVALID KEY
031200                     MOVE 'Y' TO WS-HAS-ACCESS
031300         END-READ
031400     END-IF.
031500 455-EXIT.
031600     EXIT.
031700******************************************************************
031800*  500-CALCULAR-CUOTA  --  FIXED MONTHLY PAYMENT (LAS-0061)      *
031850*  STANDARD AMORTIZATION FORMULA P*R*(1+R)**N / ((1+R)**N - 1),  *
031860*  EXCEPT WHEN THE ANNUAL RATE IS ZERO - THAT FORMULA DIVIDES BY *
031870*  ZERO WHEN R IS ZERO, SO A STRAIGHT-LINE PAYMENT (AMOUNT/TERM) *
031880*  IS USED INSTEAD (LAS-0061).  THE COMPOUND FACTOR (1+R)**N IS  *
031890*  BUILT UP ONE MONTH AT A TIME IN 510-COMPONER-FACTOR RATHER    *
031895*  THAN WITH AN EXPONENT FUNCTION - THIS COMPILER HAS NO         *
031896*  INTRINSIC FUNCTIONS, SO A LOOP IS HOW THE SHOP HAS ALWAYS     *
031897*  DONE A POWER.                                                 *
031900******************************************************************
032000 500-CALCULAR-CUOTA.
032100     COMPUTE WS-MONTHLY-RATE ROUNDED =
032200             LOAN-ANNUAL-RATE / 100 / 12.
032300     IF WS-MONTHLY-RATE = ZERO
032350*        ZERO-RATE BRANCH (LAS-0061) - STRAIGHT-LINE PAYMENT.    *
032400         COMPUTE WS-MONTHLY-PMT ROUNDED =
032450                 LOAN-AMOUNT / LOAN-TERM-MONTHS
032500     ELSE
032550*        NORMAL BRANCH - BUILD THE COMPOUND FACTOR, THEN APPLY   *
032560*        THE STANDARD AMORTIZATION FORMULA TO IT.                *
032600         MOVE 1 TO WS-COMPOUND-FACTOR
032700         PERFORM 510-COMPONER-FACTOR THRU 510-EXIT
032800                 VARYING WS-MONTH FROM 1 BY 1
032900                 UNTIL WS-MONTH > LOAN-TERM-MONTHS
033000         COMPUTE WS-PAYMENT-RAW ROUNDED =
033100             (LOAN-AMOUNT * WS-MONTHLY-RATE * WS-COMPOUND-FACTOR)
033200             / (WS-COMPOUND-FACTOR - 1)
033300         COMPUTE WS-MONTHLY-PMT ROUNDED = WS-PAYMENT-RAW
033350     END-IF.
033500 500-EXIT.
033600     EXIT.
033650*    510-COMPONER-FACTOR - ONE MULTIPLY PER CALL, DRIVEN BY THE  *
033660*    PERFORM VARYING IN 500-CALCULAR-CUOTA ABOVE; AFTER THE      *
033670*    LOOP RUNS LOAN-TERM-MONTHS TIMES, WS-COMPOUND-FACTOR HOLDS  *
033680*    (1 + MONTHLY RATE) RAISED TO THE TERM.                      *
033700 510-COMPONER-FACTOR.
033800     COMPUTE WS-COMPOUND-FACTOR ROUNDED =
033900             WS-COMPOUND-FACTOR * (1 + WS-MONTHLY-RATE).
034000 510-EXIT.
034100     EXIT.
034200******************************************************************
034300*  700-GENERAR-CALENDARIO  --  BUILD AND WRITE THE SCHEDULE      *
034350*  ONE PASS OVER THE LOAN'S FULL TERM, MONTH BY MONTH, VIA       *
034360*  710-PROCESAR-MES BELOW.  THE HEADER PRINTS ONCE BEFORE THE    *
034370*  LOOP STARTS AND THE TRAILER PRINTS ONCE AFTER IT ENDS - THIS  *
034380*  IS THE CONTROL BREAK THE BANNER ABOVE CALLS OUT (BREAK = LOAN)*
034400******************************************************************
034500 700-GENERAR-CALENDARIO.
034600     MOVE LOAN-AMOUNT TO WS-REMAINING-BAL.
034700     MOVE ZERO TO WS-TOTAL-PRIN-PAID WS-TOTAL-INT-PAID.
034800     PERFORM 150-IMPRIMIR-ENCABEZADO THRU 150-EXIT.
034900     PERFORM 710-PROCESAR-MES THRU 710-EXIT
035000             VARYING WS-MONTH FROM 1 BY 1
035100             UNTIL WS-MONTH > LOAN-TERM-MONTHS.
035200     PERFORM 900-IMPRIMIR-TOTALES THRU 900T-EXIT.
035300 700-EXIT.
035400     EXIT.
035500******************************************************************
035600*  150-IMPRIMIR-ENCABEZADO  --  REPORT HEADER (LOAN/AMOUNT/RATE/ *
035700*  TERM/PAYMENT)                                                 *
035750*  THREE DISPLAY LINES - THE LOAN/AMOUNT/RATE/TERM LINE, THE     *
035760*  MONTHLY-PAYMENT LINE, AND THE COLUMN-HEADING LINE FOR THE     *
035770*  DETAIL ROWS THAT FOLLOW - EACH BRACKETED BY PRT-GUARDA.       *
035800******************************************************************
035900 150-IMPRIMIR-ENCABEZADO.
036000     MOVE LOAN-ID         TO PRT-C1-LOAN-ID.
036100     MOVE LOAN-AMOUNT     TO PRT-C1-AMOUNT.
036200     MOVE LOAN-ANNUAL-RATE TO PRT-C1-RATE.
036300     MOVE LOAN-TERM-MONTHS TO PRT-C1-TERM.
036400     MOVE WS-MONTHLY-PMT  TO PRT-C2-PAYMENT.
036500     DISPLAY PRT-GUARDA.
036700     DISPLAY PRT-CABECERA-1.
036800     DISPLAY PRT-CABECERA-2.
036900     DISPLAY PRT-GUARDA.
037000     DISPLAY PRT-CABECERA-3.
037100     DISPLAY PRT-GUARDA.
037200 150-EXIT.
037300     EXIT.
037400******************************************************************
037500*  710-PROCESAR-MES  --  ONE MONTH OF THE RECURRENCE (LAS-0150   *
037600*  ADDED THE CLAMP AT THE BOTTOM)                                *
037650*  INTEREST = BALANCE * MONTHLY RATE; PRINCIPAL = PAYMENT LESS   *
037660*  THAT INTEREST; THE CLAMP STOPS THE FINAL MONTH'S PRINCIPAL    *
037670*  COMPONENT FROM OVERSHOOTING WHAT IS ACTUALLY STILL OWED, SO   *
037680*  ROUNDING NEVER LEAVES A TINY NEGATIVE BALANCE ON THE LAST     *
037690*  LINE OF THE SCHEDULE (LAS-0150).  THE BALANCE ITSELF IS       *
037695*  CARRIED FORWARD UNROUNDED - ONLY WS-BAL-TO-PRINT, WHICH GOES  *
037696*  TO SCHDOUT AND THE REPORT LINE, IS ROUNDED.                   *
037700******************************************************************
037800 710-PROCESAR-MES.
037900     COMPUTE WS-INTEREST-AMT =
038000             WS-REMAINING-BAL * WS-MONTHLY-RATE.
038100     COMPUTE WS-PRINCIPAL-COMP =
038200             WS-MONTHLY-PMT - WS-INTEREST-AMT.
038250*        CLAMP (LAS-0150) - NEVER PAY DOWN MORE PRINCIPAL THAN   *
038260*        IS STILL OWED.                                         *
038300     IF WS-PRINCIPAL-COMP > WS-REMAINING-BAL
038400         MOVE WS-REMAINING-BAL TO WS-PRINCIPAL-COMP
038500     END-IF.
038600     SUBTRACT WS-PRINCIPAL-COMP FROM WS-REMAINING-BAL.
038700     ADD WS-PRINCIPAL-COMP TO WS-TOTAL-PRIN-PAID.
038800     ADD WS-INTEREST-AMT   TO WS-TOTAL-INT-PAID.
038850*        A TINY NEGATIVE REMAINDER CAN STILL SURVIVE SIX-DECIMAL *
038860*        ROUNDING ON THE LAST MONTH - FLOOR IT TO ZERO FOR THE   *
038870*        PRINTED/WRITTEN BALANCE RATHER THAN SHOW A FRACTION OF  *
038880*        A CENT OVERPAID.                                        *
038900     IF WS-REMAINING-BAL < ZERO
039000         MOVE ZERO TO WS-BAL-TO-PRINT
039100     ELSE
039200         COMPUTE WS-BAL-TO-PRINT ROUNDED = WS-REMAINING-BAL
039300     END-IF.
039400     MOVE LOAN-ID         TO SCHED-LOAN-ID.
039500     MOVE WS-MONTH        TO SCHED-MONTH.
039600     MOVE WS-BAL-TO-PRINT TO SCHED-REMAIN-BAL.
039700     MOVE WS-MONTHLY-PMT  TO SCHED-MONTHLY-PMT.
039800     WRITE SCHEDULE-ITEM-RECORD.
039900     PERFORM 720-IMPRIMIR-DETALLE THRU 720-EXIT.
040000 710-EXIT.
040100     EXIT.
040150*    720-IMPRIMIR-DETALLE - ONE REPORT LINE PER MONTH, SAME      *
040160*    VALUES AS JUST WRITTEN TO SCHDOUT ABOVE.                    *
040200 720-IMPRIMIR-DETALLE.
040300     MOVE WS-MONTH        TO PRT-D-MONTH.
040400     MOVE WS-MONTHLY-PMT  TO PRT-D-PAYMENT.
040500     MOVE WS-BAL-TO-PRINT TO PRT-D-BALANCE.
040600     DISPLAY PRT-DETALLE.
040700 720-EXIT.
040800     EXIT.
040900******************************************************************
041000*  900-IMPRIMIR-TOTALES  --  TRAILER (LAS-0340)                  *
041050*  TOTAL PAID IS PRINCIPAL PLUS INTEREST ACROSS THE WHOLE TERM;  *
041060*  BOTH TOTALS ARE ROUNDED HALF-UP TO TWO DECIMALS ONLY HERE, ON *
041070*  THE WAY OUT TO THE PRINT LINE - THE ACCUMULATORS THEMSELVES   *
041080*  STAY AT SIX DECIMALS THE WHOLE RUN.                           *
041100******************************************************************
041200 900-IMPRIMIR-TOTALES.
041300     COMPUTE WS-TOTAL-PAID-PRT ROUNDED =
041350             WS-TOTAL-PRIN-PAID + WS-TOTAL-INT-PAID.
041400     COMPUTE WS-TOTAL-INT-PRT ROUNDED = WS-TOTAL-INT-PAID.
041600     MOVE WS-TOTAL-PAID-PRT  TO PRT-T-PAID.
041700     MOVE WS-TOTAL-INT-PRT   TO PRT-T-INT.
041800     DISPLAY PRT-GUARDA.
041900     DISPLAY PRT-TRAILER.
042000 900T-EXIT.
042100     EXIT.
042200******************************************************************
042300*  800-GRABAR-RECHAZO  --  WRITE ONE REJLOG ENTRY                *
042350*  WS-REJECT-REASON WAS SET BY WHICHEVER CHECK FAILED (400 OR    *
042360*  450 ABOVE) - THIS PARAGRAPH JUST COPIES IT OUT TO THE LOG.    *
042400******************************************************************
042500 800-GRABAR-RECHAZO.
042600     MOVE REQ-SEQUENCE-NO   TO REJ-SEQUENCE-NO.
042700     MOVE REQ-TYPE-CODE     TO REJ-TYPE-CODE.
042800     MOVE WS-REJECT-REASON  TO REJ-REASON.
042900     WRITE REJECT-LOG-RECORD.
043000     ADD 1 TO WS-RECS-REJECTED.
043100 800-EXIT.
043200     EXIT.
043300******************************************************************
043400*  900-TERMINAR  --  CLOSE FILES, DISPLAY RUN TOTALS             *
043450*  THE THREE COUNTS DISPLAYED HERE ARE WHAT THE CONTROL CLERK    *
043460*  RECONCILES AGAINST THE REQFILE TRANSACTION COUNT FOR THE DAY. *
043500******************************************************************
043600 900-TERMINAR.
043700     DISPLAY 'LNSCHED - REQUESTS READ     - ' WS-RECS-READ.
043800     DISPLAY 'LNSCHED - SCHEDULES BUILT   - ' WS-RECS-OK.
043900     DISPLAY 'LNSCHED - REQUESTS REJECTED - ' WS-RECS-REJECTED.
044000     CLOSE REQFILE USRMAST LOANMAST LNSHRFIL SCHDOUT REJLOG.
044100 900-EXIT.
044200     EXIT.
