000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LNSUMRY.
000300 AUTHOR.        M J PETTIGREW.
000400 INSTALLATION.  LAKESHORE CONSUMER FINANCE - DATA CENTER.
000500 DATE-WRITTEN.  03/02/1990.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000800******************************************************************
000900*                                                                *
001000*  LNSUMRY  --  POINT-IN-TIME LOAN SUMMARY ENGINE                *
001100*  LOAN AMORTIZATION SYSTEM (LAS) - JOB STEP 5 OF 5 (LAST STEP)  *
001200*                                                                *
001300*  READS THE SUMMARY (SM) REQUESTS FROM REQFILE.  EACH CARRIES   *
001400*  THE REQUESTER'S API KEY, A LOAN-ID AND AN AS-OF MONTH NUMBER. *
001500*  SAME EXISTENCE/ACCESS CHECKS AS LNSCHED (OWNER OR SHARE-      *
001600*  HOLDER), PLUS THE MONTH MUST FALL IN 1..TERM-MONTHS OR THE    *
001700*  REQUEST IS REJECTED "MONTH EXCEEDS LOAN TERM".                *
001800*                                                                *
001900*  THE RECURRENCE IS NOT CARRIED OVER FROM A SAVED SCHEDULE --   *
002000*  IT IS RE-RUN HERE FROM MONTH 1 THROUGH THE REQUESTED MONTH,   *
002100*  ACCUMULATING PRINCIPAL AND INTEREST PAID, EXACTLY AS LNSCHED  *
002200*  DOES IT, SO THE TWO PROGRAMS NEVER DISAGREE ON A BALANCE.     *
002300*  ONE SUMMARY RECORD GOES TO SUMOUT PER GOOD REQUEST, AND THE   *
002400*  SAME LINE IS DISPLAYED (SYSOUT) AS A SINGLE FORMATTED REPORT  *
002500*  LINE -- NO HEADER/TRAILER, ONE LINE PER REQUEST.              *
002600*                                                                *
002700*  ALL OTHER REQUEST TYPES ON REQFILE ARE SKIPPED.  THIS IS THE  *
002800*  LAST STEP OF THE FIVE-STEP LAS BATCH STREAM.                  *
002900*                                                                *
002950*  RUNNING THE RECURRENCE TWICE (ONCE HERE, ONCE IN LNSCHED)     *
002960*  COSTS CPU, BUT IT MEANS THIS STEP DOES NOT DEPEND ON LNSCHED  *
002970*  HAVING RUN FIRST, OR ON SCHDOUT BEING AROUND TO READ BACK --  *
002980*  A SUMMARY REQUEST CAN COME IN ON ANY RUN WHETHER OR NOT A     *
002990*  SCHEDULE WAS EVER PULLED FOR THAT LOAN.                       *
003000******************************************************************
003100*  CHANGE LOG                                                    *
003200******************************************************************
003300*   DATE       WHO  REQUEST   DESCRIPTION                        *
003400*   ---------- ---- --------- -----------------------------------*
003500*   1990-03-02 MJP  LAS-0058  ORIGINAL PROGRAM.                  *
003600*   1990-06-04 MJP  LAS-0062  ZERO-RATE LOANS - SAME STRAIGHT-   *
003700*                             LINE FIX AS LNSCHED (LAS-0061).    *
003800*   1991-09-05 ROK  LAS-0088  SHARE-HOLDER ACCESS HONORED.       *
003900*   1993-11-22 MJP  LAS-0112  MONTH RANGE CHECK ADDED - A MONTH  *
004000*                             OF ZERO WAS SLIPPING THROUGH AND   *
004100*                             BLOWING UP THE ACCUMULATION LOOP.  *
004150*   1994-02-08 MJP  LAS-0118  CONFIRMED THE MONTH-RANGE CHECK    *
004160*                             ALSO CATCHES A MONTH GREATER THAN  *
004170*                             THE LOAN'S TERM, NOT JUST ZERO OR  *
004180*                             NEGATIVE - OPERATIONS HAD ASKED    *
004190*                             WHETHER LAS-0112 COVERED BOTH ENDS.*
004200*   1996-01-30 MJP  LAS-0150  FINAL-MONTH CLAMP MATCHES LNSCHED. *
004300*   1999-02-18 DCE  LAS-0201  Y2K SIGN-OFF LOGGED FOR AUDIT.     *
004350*                             DATE FIELDS IN THIS PROGRAM ALREADY*
004360*                             CARRY FOUR-DIGIT YEARS, NO CHANGE. *
004400*   2004-05-14 NPR  LAS-0266  REJLOG REASON TEXT STANDARDIZED TO *
004450*                             MATCH THE OTHER FOUR JOB STEPS.    *
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS VALID-TYPE-CODE IS 'C' THRU 'Z'
005100     UPSI-0 ON STATUS IS WS-TRACE-REQUESTED.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005350*    REQFILE - SHARED TRANSACTION STREAM, READ ONCE HERE FOR     *
005360*    SM RECORDS ONLY.                                            *
005400     SELECT REQFILE  ASSIGN TO REQFILE
005500             ORGANIZATION IS SEQUENTIAL.
005550*    USRMAST/LOANMAST/LNSHRFIL ARE OPENED INPUT ONLY - LIKE      *
005560*    LNSCHED, THIS STEP ONLY READS MASTERS, IT NEVER WRITES ONE. *
005600     SELECT USRMAST  ASSIGN TO USRMAST
005700             ORGANIZATION IS INDEXED
005800             ACCESS MODE IS DYNAMIC
005900             RECORD KEY IS USER-ID
006000             ALTERNATE RECORD KEY IS USER-API-KEY
006100             FILE STATUS IS WS-USRMAST-STATUS.
006200     SELECT LOANMAST ASSIGN TO LOANMAST
006300             ORGANIZATION IS INDEXED
006400             ACCESS MODE IS DYNAMIC
006500             RECORD KEY IS LOAN-ID
006600             FILE STATUS IS WS-LOANMAST-STATUS.
006700     SELECT LNSHRFIL ASSIGN TO LNSHRFIL
006800             ORGANIZATION IS INDEXED
006900             ACCESS MODE IS DYNAMIC
007000             RECORD KEY IS LOAN-SHARE-KEY
007100             FILE STATUS IS WS-LNSHRFIL-STATUS.
007150*    SUMOUT - ONE SUMMARY RECORD PER GOOD REQUEST, WRITTEN       *
007160*    SEQUENTIALLY IN THE ORDER THE REQUESTS ARRIVE ON REQFILE.   *
007200     SELECT SUMOUT   ASSIGN TO SUMOUT
007300             ORGANIZATION IS SEQUENTIAL.
007600     SELECT REJLOG   ASSIGN TO REJLOG
007700             ORGANIZATION IS SEQUENTIAL.
007800 DATA DIVISION.
007900 FILE SECTION.
007950*    TYPED REQUEST RECORD - SEE LNREQREC; THIS STEP ONLY USES    *
007960*    THE REQ-SM-... GROUP.                                       *
008000 FD  REQFILE
008100     LABEL RECORDS ARE STANDARD.
008200     COPY LNREQREC.
008250*    USER MASTER - SEE LNUSRMST.  READ BY ALTERNATE KEY          *
008260*    USER-API-KEY TO RESOLVE THE REQUESTER.                      *
008300 FD  USRMAST
008400     LABEL RECORDS ARE STANDARD.
008500     COPY LNUSRMST.
008550*    LOAN MASTER - SEE LNLOANMS.  READ BY THE PRIMARY KEY        *
008560*    LOAN-ID NAMED IN THE REQUEST.                               *
008600 FD  LOANMAST
008700     LABEL RECORDS ARE STANDARD.
008800     COPY LNLOANMS.
008850*    SHARE FILE - SEE LNSHRMS.  CHECKED WHEN THE REQUESTER IS    *
008860*    NOT THE LOAN'S OWNER, SAME AS LNSCHED'S 455 PARAGRAPH.      *
008900 FD  LNSHRFIL
009000     LABEL RECORDS ARE STANDARD.
009100     COPY LNSHRMS.
009150*    SUMMARY RECORD - SEE LNSUMM.  ONE WRITE PER GOOD REQUEST,   *
009160*    IN 720-GRABAR-RESUMEN BELOW.                                *
009200 FD  SUMOUT
009300     LABEL RECORDS ARE STANDARD.
009400     COPY LNSUMM.
009850*    REJECT/ERROR LOG - ONE LINE PER REJECTED REQUEST, ANY STEP. *
009900 FD  REJLOG
010000     LABEL RECORDS ARE STANDARD.
010100     COPY LNREJLOG.
010200 WORKING-STORAGE SECTION.
010300******************************************************************
010400*    FILE STATUS / END-OF-FILE SWITCHES                          *
010500******************************************************************
010600 01  WS-FILE-STATUSES.
010700     05  WS-USRMAST-STATUS       PIC X(02).
010800         88  WS-USRMAST-OK               VALUE '00'.
010900     05  WS-LOANMAST-STATUS      PIC X(02).
011000         88  WS-LOANMAST-OK              VALUE '00'.
011100     05  WS-LNSHRFIL-STATUS      PIC X(02).
011200         88  WS-LNSHRFIL-OK              VALUE '00'.
011300******************************************************************
011310*    RUN SWITCHES - STANDALONE 77'S, SHOP HABIT SINCE SocTexIndex*
011315*    (SEE SocTexIndex.cbl'S w-flag-cli) - EACH FLAG STANDS ALONE *
011317*    RATHER THAN LIVING INSIDE ONE GROUP, THE WAY THIS SHOP HAS  *
011318*    ALWAYS WRITTEN A YES/NO SWITCH.                             *
011320******************************************************************
011330 77  WS-EOF-REQFILE          PIC X(01)    VALUE 'N'.
011340     88  EOF-REQFILE                 VALUE 'Y'.
011350 77  WS-TRACE-REQUESTED      PIC X(01)    VALUE 'N'.
011360 77  WS-VALID-REQUEST        PIC X(01)    VALUE 'Y'.
011370     88  REQUEST-IS-VALID            VALUE 'Y'.
011380 77  WS-HAS-ACCESS           PIC X(01)    VALUE 'N'.
011390     88  REQUESTER-HAS-ACCESS        VALUE 'Y'.
012050*    HOLDS THE REJECT-REASON TEXT FOR WHICHEVER CHECK FAILS,     *
012060*    UNTIL 800-GRABAR-RECHAZO COPIES IT OUT TO REJLOG.           *
012100 01  WS-REJECT-AREA.
012110     05  WS-REJECT-REASON        PIC X(60)    VALUE SPACES.
012200******************************************************************
012300*    WORKING COUNTERS - ALL COUNTERS/SUBSCRIPTS ARE COMP          *
012350*    (WS-AS-OF-MONTH IS THE REQUESTED MONTH FROM THE TRANSACTION;*
012360*    WS-MONTH IS THE SEPARATE PERFORM VARYING SUBSCRIPT USED BY  *
012370*    BOTH THE RATE-COMPOUNDING LOOP IN 510 AND THE ACCUMULATION  *
012380*    LOOP IN 700/710 - THE TWO FIELDS ARE NEVER THE SAME THING). *
012400******************************************************************
012500 01  WS-COUNTERS.
012600     05  WS-REQUESTER-ID         PIC 9(06)  COMP.
012700     05  WS-AS-OF-MONTH          PIC 9(04)  COMP.
012800     05  WS-MONTH                PIC 9(04)  COMP.
012900     05  WS-RECS-READ            PIC 9(08)  COMP.
013000     05  WS-RECS-OK              PIC 9(08)  COMP.
013100     05  WS-RECS-REJECTED        PIC 9(08)  COMP.
013200******************************************************************
013300*    AMORTIZATION WORK AREA - SAME SHAPE AS LNSCHED (LAS-0058/   *
013400*    LAS-0062/LAS-0112/LAS-0150) SO THE TWO STEPS AGREE.         *
013450*    NOTHING HERE CARRIES A USAGE CLAUSE - RATE, FACTOR, PAYMENT,*
013460*    BALANCE AND BOTH RUNNING TOTALS ARE ALL PLAIN ZONED DECIMAL,*
013470*    SAME AS EVERY OTHER NUMERIC FIELD THIS SHOP WRITES.  THE    *
013480*    RATE/FACTOR/PAYMENT/BALANCE/INTEREST FIELDS CARRY SIX       *
013490*    DECIMALS SO THE ACCUMULATION DOES NOT LOSE PRECISION MONTH  *
013500*    TO MONTH; THE FIELDS THAT ACTUALLY GO TO SUMOUT OR PRINT    *
013510*    (WS-MONTHLY-PMT, WS-BAL-TO-PRINT, WS-TOTAL-PRIN-PRT,        *
013520*    WS-TOTAL-INT-PRT) ARE ROUNDED DOWN TO TWO DECIMALS ON THE   *
013530*    WAY OUT.                                                    *
013550******************************************************************
013600 01  WS-AMORT-WORK.
013700     05  WS-MONTHLY-RATE         PIC S9(01)V9(09).
013800     05  WS-COMPOUND-FACTOR      PIC S9(09)V9(09).
013900     05  WS-PAYMENT-RAW          PIC S9(16)V9(06).
014000     05  WS-MONTHLY-PMT          PIC S9(16)V99.
014100     05  WS-REMAINING-BAL        PIC S9(16)V9(06).
014200     05  WS-INTEREST-AMT         PIC S9(16)V9(06).
014300     05  WS-PRINCIPAL-COMP       PIC S9(16)V9(06).
014400     05  WS-BAL-TO-PRINT         PIC S9(16)V99.
014500     05  WS-TOTAL-PRIN-PAID      PIC S9(16)V9(06).
014600     05  WS-TOTAL-INT-PAID       PIC S9(16)V9(06).
014700     05  WS-TOTAL-PRIN-PRT       PIC S9(16)V99.
014800     05  WS-TOTAL-INT-PRT        PIC S9(16)V99.
014900******************************************************************
015000*    PRINT LINE - ONE LINE PER SUMMARY REQUEST.  NO HEADER/      *
015100*    TRAILER BLOCK HERE -- SAME PLAIN DETAIL-LINE SHAPE AS       *
015150*    LNSCHED'S 720-IMPRIMIR-DETALLE, JUST THE ONE LINE.          *
015200******************************************************************
015300 01  PRT-SUMARIO.
015400     05  FILLER                  PIC X(09) VALUE 'LOAN ID:'.
015500     05  PRT-S-LOAN-ID           PIC Z(5)9.
015600     05  FILLER                  PIC X(04) VALUE SPACES.
015700     05  FILLER                  PIC X(07) VALUE 'MONTH:'.
015800     05  PRT-S-MONTH             PIC Z(3)9.
015900     05  FILLER                  PIC X(04) VALUE SPACES.
016000     05  FILLER                  PIC X(10) VALUE 'PRIN BAL:'.
016100     05  PRT-S-PRIN-BAL          PIC Z(13)9.99.
016200     05  FILLER                  PIC X(04) VALUE SPACES.
016300     05  FILLER                  PIC X(11) VALUE 'TOT PRIN:'.
016400     05  PRT-S-TOT-PRIN          PIC Z(13)9.99.
016500     05  FILLER                  PIC X(04) VALUE SPACES.
016600     05  FILLER                  PIC X(09) VALUE 'TOT INT:'.
016700     05  PRT-S-TOT-INT           PIC Z(13)9.99.
016800     05  FILLER                  PIC X(07) VALUE SPACES.
016900******************************************************************
017000*    REJECT REASON TEXT - FIXED WORDING PER LAS-0266               *
017100******************************************************************
017200 01  WS-REJECT-REASONS.
017300     05  WS-REJ-NO-KEY           PIC X(60) VALUE
017400         'MISSING API KEY'.
017500     05  WS-REJ-BAD-KEY          PIC X(60) VALUE
017600         'INVALID API KEY'.
017700     05  WS-REJ-NO-LOAN          PIC X(60) VALUE
017800         'LOAN NOT FOUND'.
017900     05  WS-REJ-BAD-MONTH        PIC X(60) VALUE
018000         'MONTH EXCEEDS LOAN TERM'.
018100 PROCEDURE DIVISION.
018200 MAIN-PROCEDURE.
018250*    STRAIGHT READ-PROCESS LOOP, ONE REQFILE RECORD PER PASS,    *
018260*    THE SAME SHAPE AS EVERY OTHER LAS JOB STEP.                 *
018300     PERFORM 100-INICIO        THRU 100-EXIT.
018400     PERFORM 200-LEER-REQUEST  THRU 200-EXIT.
018500     PERFORM 300-PROCESAR-REQUEST THRU 300-EXIT
018600             UNTIL EOF-REQFILE.
018700     PERFORM 900-TERMINAR      THRU 900-EXIT.
018800     STOP RUN.
018900******************************************************************
019000*  100-INICIO  --  OPEN FILES                                    *
019050*  NOTHING IS EVER WRITTEN TO A MASTER IN THIS STEP, SO ALL      *
019060*  THREE MASTERS OPEN INPUT; ONLY SUMOUT AND REJLOG ARE OUTPUT.  *
019100******************************************************************
019200 100-INICIO.
019300     OPEN INPUT  REQFILE.
019400     OPEN INPUT  USRMAST.
019500     OPEN INPUT  LOANMAST.
019600     OPEN INPUT  LNSHRFIL.
019700     OPEN OUTPUT SUMOUT.
019900     OPEN OUTPUT REJLOG.
020000     MOVE ZERO TO WS-RECS-READ WS-RECS-OK WS-RECS-REJECTED.
020100 100-EXIT.
020200     EXIT.
020300******************************************************************
020400*  200-LEER-REQUEST  --  READ NEXT REQFILE RECORD                *
020500******************************************************************
020600 200-LEER-REQUEST.
020700     READ REQFILE
020800             AT END
020900                 MOVE 'Y' TO WS-EOF-REQFILE.
021000 200-EXIT.
021100     EXIT.
021200******************************************************************
021300*  300-PROCESAR-REQUEST  --  DISPATCH ON REQUEST TYPE            *
021350*  ONLY REQ-TYPE-SUMMARY RECORDS ARE ACTED ON HERE; EVERY OTHER  *
021360*  TYPE CODE FALLS THROUGH WITH NO ACTION.  NOTE THE EXTRA       *
021370*  460-VALIDAR-MES STEP THAT LNSCHED DOES NOT HAVE - A SCHEDULE  *
021380*  REQUEST HAS NO MONTH TO VALIDATE, BUT A SUMMARY REQUEST DOES. *
021400******************************************************************
021500 300-PROCESAR-REQUEST.
021600     ADD 1 TO WS-RECS-READ.
021700     IF REQ-TYPE-SUMMARY
021800         MOVE 'Y' TO WS-VALID-REQUEST
021900         PERFORM 400-RESOLVER-SOLICITANTE THRU 400-EXIT
022000         IF REQUEST-IS-VALID
022100             PERFORM 450-VERIFICAR-ACCESO THRU 450-EXIT
022200         END-IF
022300         IF REQUEST-IS-VALID
022400             PERFORM 460-VALIDAR-MES      THRU 460-EXIT
022500         END-IF
022600         IF REQUEST-IS-VALID
022700             PERFORM 500-CALCULAR-CUOTA   THRU 500-EXIT
022800             PERFORM 700-ACUMULAR-RESUMEN THRU 700-EXIT
022900             ADD 1 TO WS-RECS-OK
023000         ELSE
023100             PERFORM 800-GRABAR-RECHAZO   THRU 800-EXIT
023200         END-IF
023300     END-IF.
023400     PERFORM 200-LEER-REQUEST THRU 200-EXIT.
023500 300-EXIT.
023600     EXIT.
023700******************************************************************
023800*  400-RESOLVER-SOLICITANTE  --  REQUESTER BY API KEY            *
023850*  SAME LOGIC AS LNSCHED - A MISSING OR UNMATCHED KEY IS         *
023860*  REJECTED BEFORE ANY LOAN DATA IS EVER TOUCHED.                *
023900******************************************************************
024000 400-RESOLVER-SOLICITANTE.
024100     IF REQ-API-KEY = SPACES
024200         MOVE 'N' TO WS-VALID-REQUEST
024300         MOVE WS-REJ-NO-KEY TO WS-REJECT-REASON
024400     ELSE
024500         MOVE REQ-API-KEY TO USER-API-KEY
024600         READ USRMAST KEY IS USER-API-KEY
024700                 INVALID KEY
024800                     MOVE 'N' TO WS-VALID-REQUEST
024900                     MOVE WS-REJ-BAD-KEY TO WS-REJECT-REASON
025000                 NOT INVALID KEY
025100                     MOVE USER-ID TO WS-REQUESTER-ID
025200         END-READ
025300     END-IF.
025400 400-EXIT.
025500     EXIT.
025600******************************************************************
025700*  450-VERIFICAR-ACCESO  --  LOAN MUST EXIST; OWNER OR SHARED    *
025800*  (SAME LOGIC AS LNSCHED)                                       *
025850*  A LOAN THE REQUESTER CANNOT SEE COMES BACK WITH THE SAME      *
025860*  "LOAN NOT FOUND" TEXT AS A LOAN-ID THAT DOES NOT EXIST AT     *
025870*  ALL, FOR THE SAME REASON LNSCHED DOES IT (LAS-0088).          *
025900******************************************************************
026000 450-VERIFICAR-ACCESO.
026100     MOVE 'N' TO WS-HAS-ACCESS.
026200     MOVE REQ-SM-LOAN-ID TO LOAN-ID.
026300     READ LOANMAST
026400             INVALID KEY
026500                 MOVE 'N' TO WS-VALID-REQUEST
026600                 MOVE WS-REJ-NO-LOAN TO WS-REJECT-REASON
026700             NOT INVALID KEY
026800                 PERFORM 455-COMPROBAR-DUENO-O-COMPARTIDO
026900                         THRU 455-EXIT
027000     END-READ.
027100     IF NOT REQUESTER-HAS-ACCESS
027200         MOVE 'N' TO WS-VALID-REQUEST
027300         MOVE WS-REJ-NO-LOAN TO WS-REJECT-REASON
027400     END-IF.
027500 450-EXIT.
027600     EXIT.
027650*    455-COMPROBAR-DUENO-O-COMPARTIDO - OWNER CHECK FIRST, SHARE *
027660*    FILE LOOKUP ONLY WHEN THE REQUESTER IS NOT THE OWNER -      *
027670*    IDENTICAL TO LNSCHED'S PARAGRAPH OF THE SAME NAME.          *
027700 455-COMPROBAR-DUENO-O-COMPARTIDO.
027800     IF LOAN-OWNER-ID = WS-REQUESTER-ID
027900         MOVE 'Y' TO WS-HAS-ACCESS
028000     ELSE
028100         MOVE LOAN-ID         TO SHARE-LOAN-ID
028200         MOVE WS-REQUESTER-ID TO SHARE-USER-ID
028300         READ LNSHRFIL
028400                 INVALID KEY
028500                     NEXT SENTENCE
028600                 NOT INVALID KEY
028700                     MOVE 'Y' TO WS-HAS-ACCESS
028800         END-READ
028900     END-IF.
029000 455-EXIT.
029100     EXIT.
029200******************************************************************
029300*  460-VALIDAR-MES  --  MONTH MUST BE 1..TERM-MONTHS (LAS-0112)  *
029350*  LNSCHED HAS NO EQUIVALENT CHECK - ITS SCHEDULE ALWAYS COVERS  *
029360*  THE WHOLE TERM.  A SUMMARY REQUEST NAMES ONE SPECIFIC MONTH,  *
029370*  SO THIS STEP HAS TO GUARD AGAINST ZERO, NEGATIVE, OR A MONTH  *
029380*  BEYOND THE LOAN'S OWN TERM BEFORE THE ACCUMULATION LOOP EVER  *
029390*  RUNS (LAS-0112, CONFIRMED BOTH ENDS PER LAS-0118).            *
029400******************************************************************
029500 460-VALIDAR-MES.
029600     MOVE REQ-SM-MONTH TO WS-AS-OF-MONTH.
029700     IF WS-AS-OF-MONTH < 1 OR WS-AS-OF-MONTH > LOAN-TERM-MONTHS
029800         MOVE 'N' TO WS-VALID-REQUEST
029900         MOVE WS-REJ-BAD-MONTH TO WS-REJECT-REASON
030000     END-IF.
030100 460-EXIT.
030200     EXIT.
030300******************************************************************
030400*  500-CALCULAR-CUOTA  --  FIXED MONTHLY PAYMENT (LAS-0062)      *
030450*  IDENTICAL FORMULA AND ZERO-RATE BRANCH TO LNSCHED'S PARAGRAPH *
030460*  OF THE SAME NAME - KEPT AS ITS OWN COPY IN EACH PROGRAM       *
030470*  RATHER THAN FACTORED OUT TO A CALLED SUBPROGRAM, THE WAY THIS *
030480*  SHOP ALREADY DUPLICATED ITS TOTAL-LINE LOGIC ACROSS PROGRAMS  *
030490*  RATHER THAN SHARE IT.                                         *
030500******************************************************************
030600 500-CALCULAR-CUOTA.
030700     COMPUTE WS-MONTHLY-RATE ROUNDED =
030800             LOAN-ANNUAL-RATE / 100 / 12.
030900     IF WS-MONTHLY-RATE = ZERO
030950*        ZERO-RATE BRANCH (LAS-0062) - STRAIGHT-LINE PAYMENT.    *
031000         COMPUTE WS-MONTHLY-PMT ROUNDED =
031100                 LOAN-AMOUNT / LOAN-TERM-MONTHS
031200     ELSE
031250*        NORMAL BRANCH - BUILD THE COMPOUND FACTOR, THEN APPLY   *
031260*        THE STANDARD AMORTIZATION FORMULA TO IT.                *
031300         MOVE 1 TO WS-COMPOUND-FACTOR
031400         PERFORM 510-COMPONER-FACTOR THRU 510-EXIT
031500                 VARYING WS-MONTH FROM 1 BY 1
031600                 UNTIL WS-MONTH > LOAN-TERM-MONTHS
031700         COMPUTE WS-PAYMENT-RAW ROUNDED =
031800             (LOAN-AMOUNT * WS-MONTHLY-RATE * WS-COMPOUND-FACTOR)
031900             / (WS-COMPOUND-FACTOR - 1)
032000         COMPUTE WS-MONTHLY-PMT ROUNDED = WS-PAYMENT-RAW
032050     END-IF.
032200 500-EXIT.
032300     EXIT.
032350*    510-COMPONER-FACTOR - ONE MULTIPLY PER CALL, BUILDS         *
032360*    (1 + MONTHLY RATE) RAISED TO THE TERM - SAME AS LNSCHED.    *
032400 510-COMPONER-FACTOR.
032500     COMPUTE WS-COMPOUND-FACTOR ROUNDED =
032600             WS-COMPOUND-FACTOR * (1 + WS-MONTHLY-RATE).
032700 510-EXIT.
032800     EXIT.
032900******************************************************************
033000*  700-ACUMULAR-RESUMEN  --  RE-RUN THE RECURRENCE 1..AS-OF-MONTH*
033050*  SAME STARTING STATE AS LNSCHED'S 700-GENERAR-CALENDARIO       *
033060*  (BALANCE = LOAN AMOUNT, TOTALS = ZERO), BUT THE LOOP STOPS AT *
033070*  THE REQUESTED MONTH INSTEAD OF RUNNING THE FULL TERM.         *
033100******************************************************************
033200 700-ACUMULAR-RESUMEN.
033300     MOVE LOAN-AMOUNT TO WS-REMAINING-BAL.
033400     MOVE ZERO TO WS-TOTAL-PRIN-PAID WS-TOTAL-INT-PAID.
033500     PERFORM 710-PROCESAR-MES THRU 710-EXIT
033600             VARYING WS-MONTH FROM 1 BY 1
033700             UNTIL WS-MONTH > WS-AS-OF-MONTH.
033800     PERFORM 720-GRABAR-RESUMEN THRU 720-EXIT.
033900 700-EXIT.
034000     EXIT.
034100******************************************************************
034200*  710-PROCESAR-MES  --  ONE MONTH OF THE RECURRENCE (SAME AS    *
034300*  LNSCHED - LAS-0150 CLAMP INCLUDED)                            *
034350*  INTEREST = BALANCE * MONTHLY RATE; PRINCIPAL = PAYMENT LESS   *
034360*  THAT INTEREST; THE CLAMP KEEPS THE FINAL MONTH'S PRINCIPAL    *
034370*  COMPONENT FROM PAYING DOWN MORE THAN IS STILL OWED.  UNLIKE   *
034380*  LNSCHED, THIS PARAGRAPH DOES NOT WRITE A SCHEDULE RECORD OR A *
034390*  PRINT LINE ITSELF - IT ONLY UPDATES THE RUNNING TOTALS; THE   *
034395*  OUTPUT HAPPENS ONCE, AFTER THE LOOP ENDS, IN 720 BELOW.       *
034400******************************************************************
034500 710-PROCESAR-MES.
034600     COMPUTE WS-INTEREST-AMT =
034700             WS-REMAINING-BAL * WS-MONTHLY-RATE.
034800     COMPUTE WS-PRINCIPAL-COMP =
034900             WS-MONTHLY-PMT - WS-INTEREST-AMT.
035000     IF WS-PRINCIPAL-COMP > WS-REMAINING-BAL
035100         MOVE WS-REMAINING-BAL TO WS-PRINCIPAL-COMP
035200     END-IF.
035300     SUBTRACT WS-PRINCIPAL-COMP FROM WS-REMAINING-BAL.
035400     ADD WS-PRINCIPAL-COMP TO WS-TOTAL-PRIN-PAID.
035500     ADD WS-INTEREST-AMT   TO WS-TOTAL-INT-PAID.
035600 710-EXIT.
035700     EXIT.
035800******************************************************************
035900*  720-GRABAR-RESUMEN  --  WRITE THE SUMMARY RECORD + PRINT LINE *
035950*  ALL FOUR OUTPUT AMOUNTS ARE ROUNDED HALF-UP TO TWO DECIMALS   *
035960*  HERE, ON THE WAY FROM THE SIX-DECIMAL ACCUMULATORS INTO BOTH  *
035970*  THE SUMOUT RECORD AND THE PRINT LINE - THE SAME ROUNDED       *
035980*  VALUES GO TO BOTH PLACES SO THE FILE AND THE REPORT AGREE.    *
036000******************************************************************
036100 720-GRABAR-RESUMEN.
036150*        A TINY NEGATIVE REMAINDER CAN SURVIVE SIX-DECIMAL       *
036160*        ROUNDING ON THE FINAL MONTH - FLOOR IT TO ZERO RATHER   *
036170*        THAN SHOW A FRACTION OF A CENT OVERPAID.                *
036200     IF WS-REMAINING-BAL < ZERO
036300         MOVE ZERO TO WS-BAL-TO-PRINT
036400     ELSE
036500         COMPUTE WS-BAL-TO-PRINT ROUNDED = WS-REMAINING-BAL
036600     END-IF.
036700     COMPUTE WS-TOTAL-PRIN-PRT ROUNDED = WS-TOTAL-PRIN-PAID.
036800     COMPUTE WS-TOTAL-INT-PRT  ROUNDED = WS-TOTAL-INT-PAID.
036900     MOVE LOAN-ID            TO SUMM-LOAN-ID.
037000     MOVE WS-AS-OF-MONTH     TO SUMM-MONTH.
037100     MOVE WS-BAL-TO-PRINT    TO SUMM-PRIN-BAL.
037200     MOVE WS-TOTAL-PRIN-PRT  TO SUMM-TOT-PRIN.
037300     MOVE WS-TOTAL-INT-PRT   TO SUMM-TOT-INT.
037400     WRITE SUMMARY-RECORD.
037500     MOVE LOAN-ID            TO PRT-S-LOAN-ID.
037600     MOVE WS-AS-OF-MONTH     TO PRT-S-MONTH.
037700     MOVE WS-BAL-TO-PRINT    TO PRT-S-PRIN-BAL.
037800     MOVE WS-TOTAL-PRIN-PRT  TO PRT-S-TOT-PRIN.
037900     MOVE WS-TOTAL-INT-PRT   TO PRT-S-TOT-INT.
038000     DISPLAY PRT-SUMARIO.
038100 720-EXIT.
038200     EXIT.
038300******************************************************************
038400*  800-GRABAR-RECHAZO  --  WRITE ONE REJLOG ENTRY                *
038450*  WS-REJECT-REASON WAS SET BY WHICHEVER CHECK FAILED (400, 450  *
038460*  OR 460 ABOVE) - THIS PARAGRAPH JUST COPIES IT OUT.            *
038500******************************************************************
038600 800-GRABAR-RECHAZO.
038700     MOVE REQ-SEQUENCE-NO   TO REJ-SEQUENCE-NO.
038800     MOVE REQ-TYPE-CODE     TO REJ-TYPE-CODE.
038900     MOVE WS-REJECT-REASON  TO REJ-REASON.
039000     WRITE REJECT-LOG-RECORD.
039100     ADD 1 TO WS-RECS-REJECTED.
039200 800-EXIT.
039300     EXIT.
039400******************************************************************
039500*  900-TERMINAR  --  CLOSE FILES, DISPLAY RUN TOTALS             *
039550*  LAST STEP OF THE LAS JOB STREAM - THESE TOTALS CLOSE OUT THE  *
039560*  CONTROL CLERK'S RECONCILIATION FOR ALL FIVE PROGRAMS.         *
039600******************************************************************
039700 900-TERMINAR.
039800     DISPLAY 'LNSUMRY - REQUESTS READ     - ' WS-RECS-READ.
039900     DISPLAY 'LNSUMRY - SUMMARIES BUILT   - ' WS-RECS-OK.
040000     DISPLAY 'LNSUMRY - REQUESTS REJECTED - ' WS-RECS-REJECTED.
040100     CLOSE REQFILE USRMAST LOANMAST LNSHRFIL SUMOUT REJLOG.
040200 900-EXIT.
040300     EXIT.
