000100******************************************************************LNSCHITM
000200*                                                                *LNSCHITM
000300*  LNSCHITM  --  SCHEDULE-ITEM OUTPUT RECORD LAYOUT               LNSCHITM
000400*  LAKESHORE CONSUMER FINANCE -- LOAN AMORTIZATION SYSTEM (LAS)  *LNSCHITM
000500*                                                                *LNSCHITM
000600*  ONE RECORD PER MONTH PER LOAN, WRITTEN BY LNSCHED TO SCHDOUT. *LNSCHITM
000700*  MONTHLY-PMT REPEATS ON EVERY DETAIL RECORD (IT IS CONSTANT    *LNSCHITM
000800*  FOR THE LIFE OF THE LOAN) SO SCHDOUT CAN BE READ STANDALONE   *LNSCHITM
000900*  WITHOUT GOING BACK TO LNLOANMS.                               *LNSCHITM
001000*                                                                *LNSCHITM
001100*  REVISIONS                                                     *LNSCHITM
001200*   1990-02-14 ROK  LAS-0055  ORIGINAL LAYOUT                    *LNSCHITM
001300******************************************************************LNSCHITM
001400 01  SCHEDULE-ITEM-RECORD.                                       LNSCHITM
001500     05  SCHED-LOAN-ID               PIC 9(06).                  LNSCHITM
001600     05  SCHED-MONTH                 PIC 9(04).                  LNSCHITM
001700     05  SCHED-REMAIN-BAL            PIC S9(16)V99.              LNSCHITM
001800     05  SCHED-MONTHLY-PMT           PIC S9(16)V99.              LNSCHITM
001900     05  FILLER                      PIC X(20).                  LNSCHITM
