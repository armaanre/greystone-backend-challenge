000100******************************************************************LNSHRMS
000200*                                                                *LNSHRMS
000300*  LNSHRMS  --  LOAN-SHARE RECORD LAYOUT                         *LNSHRMS
000400*  LAKESHORE CONSUMER FINANCE -- LOAN AMORTIZATION SYSTEM (LAS)  *LNSHRMS
000500*                                                                *LNSHRMS
000600*  ONE ENTRY PER (LOAN,USER) GRANT.  A LOAN'S OWNER DOES NOT GET *LNSHRMS
000700*  AN ENTRY HERE -- OWNERSHIP IS TESTED AGAINST LOAN-OWNER-ID ON *LNSHRMS
000800*  LNLOANMS DIRECTLY.  KEYED ON THE COMBINED LOAN/USER KEY SO A  *LNSHRMS
000900*  DUPLICATE SHARE REQUEST CAN BE DETECTED WITH A SINGLE READ.   *LNSHRMS
001000*                                                                *LNSHRMS
001100*  REVISIONS                                                     *LNSHRMS
001200*   1989-07-06 THX  LAS-0030  ORIGINAL LAYOUT                    *LNSHRMS
001300*   1996-01-30 MJP  LAS-0150  ADDED SHARE-GRANTED-BY FOR AUDIT   *LNSHRMS
001400******************************************************************LNSHRMS
001500 01  LOAN-SHARE-RECORD.                                          LNSHRMS
001600     05  LOAN-SHARE-KEY.                                         LNSHRMS
001700         10  SHARE-LOAN-ID           PIC 9(06).                  LNSHRMS
001800         10  SHARE-USER-ID           PIC 9(06).                  LNSHRMS
001900     05  SHARE-DATE-GRANTED          PIC 9(08).                  LNSHRMS
002000     05  SHARE-DATE-GRANTED-R REDEFINES                          LNSHRMS
002100         SHARE-DATE-GRANTED.                                     LNSHRMS
002200         10  SHARE-GRANTED-CCYY      PIC 9(04).                  LNSHRMS
002300         10  SHARE-GRANTED-MM        PIC 9(02).                  LNSHRMS
002400         10  SHARE-GRANTED-DD        PIC 9(02).                  LNSHRMS
002500     05  SHARE-GRANTED-BY            PIC 9(06).                  LNSHRMS
002600     05  FILLER                      PIC X(20).                  LNSHRMS
