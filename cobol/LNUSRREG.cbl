000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LNUSRREG.
000300 AUTHOR.        T HALVORSEN.
000400 INSTALLATION.  LAKESHORE CONSUMER FINANCE - DATA CENTER.
000500 DATE-WRITTEN.  04/11/1988.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000800******************************************************************
000900*                                                                *
001000*  LNUSRREG  --  USER REGISTRAR                                  *
001100*  LOAN AMORTIZATION SYSTEM (LAS) - JOB STEP 1 OF 5               *
001200*                                                                *
001300*  READS THE REQFILE TRANSACTION STREAM IN ARRIVAL ORDER AND     *
001400*  PICKS OUT THE CREATE-USER (CU) REQUESTS.  FOR EACH ONE, THE   *
001500*  EMAIL ADDRESS IS CHECKED AGAINST USRMAST (ALTERNATE KEY) FOR  *
001600*  A DUPLICATE.  A NEW USER GETS THE NEXT SEQUENTIAL USER-ID AND *
001700*  A GENERATED 32-BYTE ACCESS KEY, THEN IS WRITTEN TO USRMAST.   *
001800*  A DUPLICATE EMAIL IS REJECTED TO REJLOG WITH NO USRMAST WRITE.*
001900*                                                                *
002000*  THIS STEP MUST RUN FIRST IN THE JOB STREAM -- EVERY OTHER     *
002100*  STEP RESOLVES ITS REQUESTER BY READING USRMAST ON THE API KEY *
002200*  THIS PROGRAM JUST ISSUED, SO A USER HAS TO EXIST HERE BEFORE  *
002300*  A LOAN, SHARE, SCHEDULE OR SUMMARY REQUEST CAN NAME THEM.     *
002400*                                                                *
002500*  ALL OTHER REQUEST TYPES ON REQFILE ARE SKIPPED -- THEY BELONG *
002600*  TO THE DOWNSTREAM STEPS (LNLOANAD, LNSHRADD, LNSCHED,         *
002700*  LNSUMRY).  REQFILE IS READ ONCE HERE AND ONCE MORE IN EACH OF *
002800*  THE FOUR STEPS BEHIND THIS ONE -- NOT THE MOST EFFICIENT WAY  *
002900*  TO RUN FIVE PASSES, BUT EACH STEP STAYS A SMALL, SINGLE-      *
003000*  PURPOSE PROGRAM, WHICH IS HOW THIS SHOP LIKES ITS BATCH WORK. *
003100*                                                                *
003200******************************************************************
003300*  CHANGE LOG                                                    *
003400******************************************************************
003500*   DATE       WHO  REQUEST   DESCRIPTION                        *
003600*   ---------- ---- --------- -----------------------------------*
003700*   1988-04-11 THX  LAS-0001  ORIGINAL PROGRAM.  FIRST STEP OF   *
003800*                             THE NEW LOAN AMORTIZATION SYSTEM   *
003900*                             JOB STREAM, WRITTEN TO REPLACE THE *
004000*                             CARD-IMAGE USER SETUP RUN.         *
004100*   1988-06-02 THX  LAS-0009  ADDED REJLOG WRITE FOR DUPLICATE   *
004200*                             EMAIL - PREVIOUSLY JUST SKIPPED,   *
004300*                             WHICH LEFT NO AUDIT TRAIL FOR THE  *
004400*                             CONTROL CLERK TO RECONCILE AGAINST *
004500*                             THE INPUT TRANSACTION COUNT.       *
004600*   1989-03-15 ROK  LAS-0022  API KEY NOW BUILT FROM USER-ID AND *
004700*                             SEQUENCE NO. INSTEAD OF BEING LEFT *
004800*                             BLANK FOR A FOLLOW-ON STEP.  THE   *
004900*                             OLD TWO-STEP KEY ISSUANCE WAS A    *
005000*                             RECURRING SOURCE OF UNMATCHED KEYS *
005100*                             WHEN THE FOLLOW-ON JOB ABENDED.    *
005200*   1991-09-02 ROK  LAS-0087  USER-STATUS SET TO 'A' ON ADD SO   *
005300*                             THE STATUS BYTE DOES NOT COME UP   *
005400*                             LOW-VALUES ON A FRESH RECORD.      *
005500*   1996-01-30 MJP  LAS-0150  STAMP USER-DATE-ADDED / LAST-MAINT *
005600*                             SO USRMAST CARRIES THE SAME AUDIT  *
005700*                             DATES AS THE LOAN AND SHARE FILES. *
005800*   1998-11-09 MJP  LAS-0197  Y2K REVIEW - DATES ALREADY CARRY   *
005900*                             4-DIGIT YEAR, NO CHANGE REQUIRED.  *
006000*                             LOGGED FOR THE PROJECT OFFICE FILE.*
006100*   1999-02-18 DCE  LAS-0201  Y2K SIGN-OFF LOGGED FOR AUDIT.     *
006200*                             NO CODE CHANGE, REVIEW ONLY.       *
006300*   2001-08-22 DCE  LAS-0233  ALTERNATE KEY DUPLICATE TEST MOVED *
006400*                             AHEAD OF FIELD VALIDATION PER      *
006500*                             OPERATIONS REQUEST (SEE 310-PARA), *
006600*                             SO A BAD EMAIL REJECTS BEFORE ANY  *
006700*                             USER-ID OR KEY IS CONSUMED.        *
006800*   2004-05-14 NPR  LAS-0266  REJLOG REASON TEXT WORDED TO MATCH *
006900*                             THE OTHER FOUR JOB STEPS SO A      *
007000*                             CONTROL CLERK READING ALL FIVE     *
007100*                             REJLOGS SEES ONE CONSISTENT PHRASE *
007200*                             FOR A GIVEN REJECT CONDITION.      *
007300*   2007-02-09 NPR  LAS-0297  COMMENTED THE HIGH-WATER-MARK SCAN *
007400*                             IN 110/120 MORE FULLY AFTER A NEW  *
007500*                             HIRE MISREAD IT AS A FULL REWRITE  *
007600*                             OF USRMAST.  NO LOGIC CHANGED.     *
007700*   2012-03-09 NPR  LAS-0340  HEADER BANNER EXPANDED TO EXPLAIN  *
007800*                             WHY THIS STEP RUNS FIRST, AFTER A  *
007900*                             SCHEDULING MIX-UP PUT LNSCHED      *
008000*                             AHEAD OF LNUSRREG IN A TEST JCL.   *
008100******************************************************************
008200 ENVIRONMENT DIVISION.
008300 CONFIGURATION SECTION.
008400 SPECIAL-NAMES.
008500     C01 IS TOP-OF-FORM
008600     CLASS VALID-TYPE-CODE IS 'C' THRU 'Z'
008700     UPSI-0 ON STATUS IS WS-TRACE-REQUESTED.
008800 INPUT-OUTPUT SECTION.
008900 FILE-CONTROL.
009000*    REQFILE IS THE ONE TRANSACTION STREAM SHARED BY ALL FIVE    *
009100*    LAS JOB STEPS; THIS STEP ONLY ACTS ON ITS OWN CU RECORDS.   *
009200     SELECT REQFILE  ASSIGN TO REQFILE
009300             ORGANIZATION IS SEQUENTIAL.
009400*    USRMAST IS OPENED I-O HERE BECAUSE THIS IS THE ONE STEP     *
009500*    THAT ADDS TO IT; EVERY OTHER STEP OPENS IT INPUT ONLY.      *
009600     SELECT USRMAST  ASSIGN TO USRMAST
009700             ORGANIZATION IS INDEXED
009800             ACCESS MODE IS DYNAMIC
009900             RECORD KEY IS USER-ID
010000             ALTERNATE RECORD KEY IS USER-EMAIL
010100             FILE STATUS IS WS-USRMAST-STATUS.
010200     SELECT REJLOG   ASSIGN TO REJLOG
010300             ORGANIZATION IS SEQUENTIAL.
010400 DATA DIVISION.
010500 FILE SECTION.
010600*    TYPED REQUEST RECORD, SHARED COPYBOOK - SEE LNREQREC FOR    *
010700*    THE FULL SET OF REDEFINES (THIS STEP ONLY USES REQ-CU-...). *
010800 FD  REQFILE
010900     LABEL RECORDS ARE STANDARD.
011000     COPY LNREQREC.
011100*    USER MASTER RECORD - SEE LNUSRMST FOR THE FULL LAYOUT.      *
011200 FD  USRMAST
011300     LABEL RECORDS ARE STANDARD.
011400     COPY LNUSRMST.
011500*    REJECT/ERROR LOG - ONE LINE PER REJECTED REQUEST, ANY STEP. *
011600 FD  REJLOG
011700     LABEL RECORDS ARE STANDARD.
011800     COPY LNREJLOG.
011900 WORKING-STORAGE SECTION.
012000******************************************************************
012100*    FILE STATUS / END-OF-FILE SWITCHES                          *
012200******************************************************************
012300 01  WS-FILE-STATUSES.
012400     05  WS-USRMAST-STATUS       PIC X(02).
012500         88  WS-USRMAST-OK               VALUE '00'.
012600         88  WS-USRMAST-NOTFOUND         VALUE '23'.
012700******************************************************************
012800*    RUN SWITCHES - STANDALONE 77'S, SHOP HABIT SINCE SocTexIndex*
012900*    (SEE SocTexIndex.cbl'S w-flag-cli) - NOT GROUPED UNDER AN   *
013000*    01, EACH FLAG STANDS ON ITS OWN THE WAY THIS SHOP ALWAYS    *
013100*    WROTE A YES/NO SWITCH.                                     *
013200******************************************************************
013300 77  WS-EOF-REQFILE          PIC X(01)    VALUE 'N'.
013400     88  EOF-REQFILE                 VALUE 'Y'.
013500 77  WS-TRACE-REQUESTED      PIC X(01)    VALUE 'N'.
013600 77  WS-VALID-ALTA           PIC X(01)    VALUE 'Y'.
013700     88  ALTA-IS-VALID               VALUE 'Y'.
013800******************************************************************
013900*    WORKING COUNTERS - ALL COUNTERS/SUBSCRIPTS ARE COMP          *
014000******************************************************************
014100 01  WS-COUNTERS.
014200     05  WS-HIGH-USER-ID         PIC 9(06)  COMP.
014300     05  WS-NEW-USER-ID          PIC 9(06)  COMP.
014400     05  WS-RECS-READ            PIC 9(08)  COMP.
014500     05  WS-RECS-ADDED           PIC 9(08)  COMP.
014600     05  WS-RECS-REJECTED        PIC 9(08)  COMP.
014700     05  WS-KEY-SEQ              PIC 9(04)  COMP.
014800******************************************************************
014900*    API KEY BUILD AREA - DETERMINISTIC, NOT CRYPTOGRAPHIC        *
015000*    (KEY ISSUANCE IS A BUSINESS RULE HERE; RANDOMNESS IS NOT)    *
015100*    LAS-0022 PUT THIS TOGETHER HERE IN THE SAME PROGRAM THAT    *
015200*    ASSIGNS THE USER-ID, SO A KEY IS NEVER WRITTEN TO USRMAST   *
015300*    WITHOUT THE USER-ID IT WAS BUILT FROM.                      *
015400******************************************************************
015500 01  WS-API-KEY-BUILD.
015600     05  WS-API-PREFIX           PIC X(04)    VALUE 'LAS-'.
015700     05  WS-API-USER-ID          PIC 9(06).
015800     05  WS-API-FILLER-DASH      PIC X(01)    VALUE '-'.
015900     05  WS-API-SEQ-EDIT         PIC 9(04).
016000     05  WS-API-PAD              PIC X(17)    VALUE ALL 'X'.
016100*    REDEFINITION GIVES US THE WHOLE 32 BYTES AS ONE FIELD FOR   *
016200*    THE MOVE INTO USER-API-KEY - NOBODY EVER READS THE KEY BY   *
016300*    ITS PIECES ONCE IT IS BUILT.                                *
016400 01  WS-API-KEY-BUILD-R REDEFINES WS-API-KEY-BUILD.
016500     05  WS-API-KEY-OUT          PIC X(32).
016600******************************************************************
016700*    REJECT REASON TEXT - FIXED WORDING PER LAS-0266              *
016800******************************************************************
016900 01  WS-REJECT-REASONS.
017000     05  WS-REJ-DUP-EMAIL        PIC X(60) VALUE
017100         'USER WITH EMAIL ALREADY EXISTS'.
017200*    TODAY'S DATE, STAMPED ONTO EVERY USER ADDED THIS RUN.       *
017300 01  WS-CURRENT-DATE-TIME.
017400     05  WS-CURRENT-DATE         PIC 9(08).
017500     05  WS-CURRENT-TIME         PIC 9(08).
017600 PROCEDURE DIVISION.
017700 MAIN-PROCEDURE.
017800*    STRAIGHT READ-PROCESS LOOP, ONE RECORD OF REQFILE PER PASS. *
017900     PERFORM 100-INICIO        THRU 100-EXIT.
018000     PERFORM 200-LEER-REQUEST  THRU 200-EXIT.
018100     PERFORM 300-PROCESAR-REQUEST THRU 300-EXIT
018200             UNTIL EOF-REQFILE.
018300     PERFORM 900-TERMINAR      THRU 900-EXIT.
018400     STOP RUN.
018500******************************************************************
018600*  100-INICIO  --  OPEN FILES, ESTABLISH NEXT-USER-ID WATERMARK  *
018700*  USRMAST HAS NO "HIGHEST KEY" CLAUSE IN THIS COMPILER, SO THE  *
018800*  ONLY WAY TO KNOW THE NEXT FREE USER-ID IS TO SCAN THE WHOLE   *
018900*  FILE ONCE AT STARTUP AND REMEMBER THE LARGEST KEY SEEN.       *
019000******************************************************************
019100 100-INICIO.
019200     OPEN INPUT  REQFILE.
019300     OPEN I-O    USRMAST.
019400     OPEN OUTPUT REJLOG.
019500     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
019600     MOVE ZERO TO WS-HIGH-USER-ID
019700                  WS-RECS-READ
019800                  WS-RECS-ADDED
019900                  WS-RECS-REJECTED.
020000     PERFORM 110-POSICIONAR-USRMAST THRU 110-EXIT.
020100 100-EXIT.
020200     EXIT.
020300*    110-POSICIONAR-USRMAST STARTS THE SCAN AT THE LOW END OF    *
020400*    THE KEY RANGE.  A START THAT FAILS MEANS USRMAST IS EMPTY,  *
020500*    WHICH IS FINE - WS-HIGH-USER-ID JUST STAYS ZERO AND THE     *
020600*    FIRST USER ADDED THIS RUN BECOMES USER-ID 000001.           *
020700 110-POSICIONAR-USRMAST.
020800     MOVE ZERO TO USER-ID.
020900     START USRMAST KEY IS NOT LESS THAN USER-ID
021000             INVALID KEY
021100                 NEXT SENTENCE.
021200     PERFORM 120-LEER-USRMAST THRU 120-EXIT
021300             UNTIL WS-USRMAST-NOTFOUND.
021400 110-EXIT.
021500     EXIT.
021600*    120-LEER-USRMAST READS FORWARD THROUGH THE WHOLE FILE ONE   *
021700*    TIME.  THIS IS A READ-ONLY WATERMARK SCAN - NOTHING IS      *
021800*    REWRITTEN OR UPDATED HERE, IT ONLY REMEMBERS THE BIGGEST    *
021900*    USER-ID IT PASSES OVER (LAS-0297: CLARIFIED AFTER A NEW     *
022000*    HIRE MISREAD THIS LOOP AS A FILE REBUILD).                  *
022100 120-LEER-USRMAST.
022200     READ USRMAST NEXT RECORD
022300             AT END
022400                 SET WS-USRMAST-NOTFOUND TO TRUE
022500             NOT AT END
022600                 IF USER-ID > WS-HIGH-USER-ID
022700                     MOVE USER-ID TO WS-HIGH-USER-ID
022800                 END-IF.
022900 120-EXIT.
023000     EXIT.
023100******************************************************************
023200*  200-LEER-REQUEST  --  READ NEXT REQFILE RECORD                *
023300******************************************************************
023400 200-LEER-REQUEST.
023500     READ REQFILE
023600             AT END
023700                 MOVE 'Y' TO WS-EOF-REQFILE.
023800 200-EXIT.
023900     EXIT.
024000******************************************************************
024100*  300-PROCESAR-REQUEST  --  DISPATCH ON REQUEST TYPE            *
024200*  ONLY REQ-TYPE-CREATE-USER RECORDS ARE ACTED ON HERE; EVERY    *
024300*  OTHER TYPE CODE FALLS THROUGH THIS IF WITH NO ACTION AND THE  *
024400*  READ LOOP SIMPLY MOVES ON TO THE NEXT RECORD.                 *
024500******************************************************************
024600 300-PROCESAR-REQUEST.
024700     ADD 1 TO WS-RECS-READ.
024800     IF REQ-TYPE-CREATE-USER
024900         PERFORM 310-VALIDAR-ALTA THRU 310-EXIT
025000         IF ALTA-IS-VALID
025100             PERFORM 500-ASIGNAR-USUARIO THRU 500-EXIT
025200             PERFORM 600-GRABAR-USUARIO  THRU 600-EXIT
025300         ELSE
025400             PERFORM 800-GRABAR-RECHAZO  THRU 800-EXIT
025500         END-IF
025600     END-IF.
025700     PERFORM 200-LEER-REQUEST THRU 200-EXIT.
025800 300-EXIT.
025900     EXIT.
026000******************************************************************
026100*  310-VALIDAR-ALTA  --  REJECT A DUPLICATE EMAIL (LAS-0233:     *
026200*  ALTERNATE-KEY READ DONE BEFORE ANY FIELD IS TOUCHED)          *
026300*  THIS IS THE ONLY VALIDATION A CREATE-USER REQUEST GETS - THE  *
026400*  EMAIL AND NAME ARE FREE-FORM TEXT WITH NO FURTHER EDITING.    *
026500******************************************************************
026600 310-VALIDAR-ALTA.
026700     MOVE 'Y' TO WS-VALID-ALTA.
026800     MOVE REQ-CU-EMAIL TO USER-EMAIL.
026900     READ USRMAST KEY IS USER-EMAIL
027000             INVALID KEY
027100                 NEXT SENTENCE
027200             NOT INVALID KEY
027300                 MOVE 'N' TO WS-VALID-ALTA.
027400 310-EXIT.
027500     EXIT.
027600******************************************************************
027700*  500-ASIGNAR-USUARIO  --  NEXT USER-ID, NEW API KEY            *
027800*  WS-HIGH-USER-ID IS THE WATERMARK FROM 110/120; BUMPING IT     *
027900*  HERE AND KEEPING IT BUMPED MEANS TWO CREATE-USER RECORDS IN   *
028000*  THE SAME RUN NEVER COLLIDE ON THE SAME USER-ID.               *
028100******************************************************************
028200 500-ASIGNAR-USUARIO.
028300     ADD 1 TO WS-HIGH-USER-ID.
028400     MOVE WS-HIGH-USER-ID TO WS-NEW-USER-ID.
028500     ADD 1 TO WS-KEY-SEQ.
028600     MOVE WS-NEW-USER-ID  TO WS-API-USER-ID.
028700     MOVE WS-KEY-SEQ      TO WS-API-SEQ-EDIT.
028800 500-EXIT.
028900     EXIT.
029000******************************************************************
029100*  600-GRABAR-USUARIO  --  WRITE THE NEW USRMAST RECORD          *
029200*  USER-STATUS IS FORCED ACTIVE ON EVERY ADD (LAS-0087) - THIS   *
029300*  BATCH HAS NO PATH THAT CREATES AN INACTIVE USER.              *
029350******************************************************************
029400 600-GRABAR-USUARIO.
029500     MOVE WS-NEW-USER-ID  TO USER-ID.
029600     MOVE REQ-CU-EMAIL    TO USER-EMAIL.
029700     MOVE REQ-CU-NAME     TO USER-NAME.
029800     MOVE WS-API-KEY-OUT  TO USER-API-KEY.
029900     SET USER-ACTIVE      TO TRUE.
030000     MOVE WS-CURRENT-DATE TO USER-DATE-ADDED
030100                              USER-LAST-MAINT-DATE.
030200     MOVE 'LNUSRREG'      TO USER-LAST-MAINT-BY.
030300     WRITE USER-MASTER-RECORD
030400             INVALID KEY
030500                 DISPLAY 'LNUSRREG - DUPLICATE USER-ID ON WRITE - '
030600                         USER-ID.
030700     ADD 1 TO WS-RECS-ADDED.
030800 600-EXIT.
030900     EXIT.
031000******************************************************************
031100*  800-GRABAR-RECHAZO  --  WRITE ONE REJLOG ENTRY                *
031200*  ONLY ONE REJECT REASON EXISTS IN THIS STEP (DUPLICATE EMAIL), *
031300*  SO THE REASON TEXT IS MOVED UNCONDITIONALLY.                  *
031400******************************************************************
031500 800-GRABAR-RECHAZO.
031600     MOVE REQ-SEQUENCE-NO   TO REJ-SEQUENCE-NO.
031700     MOVE REQ-TYPE-CODE     TO REJ-TYPE-CODE.
031800     MOVE WS-REJ-DUP-EMAIL  TO REJ-REASON.
031900     WRITE REJECT-LOG-RECORD.
032000     ADD 1 TO WS-RECS-REJECTED.
032100 800-EXIT.
032200     EXIT.
032300******************************************************************
032400*  900-TERMINAR  --  CLOSE FILES, DISPLAY RUN TOTALS             *
032500*  THE THREE COUNTS DISPLAYED HERE ARE WHAT THE CONTROL CLERK    *
032600*  RECONCILES AGAINST THE REQFILE TRANSACTION COUNT FOR THE DAY. *
032700******************************************************************
032800 900-TERMINAR.
032900     DISPLAY 'LNUSRREG - REQUESTS READ    - ' WS-RECS-READ.
033000     DISPLAY 'LNUSRREG - USERS ADDED      - ' WS-RECS-ADDED.
033100     DISPLAY 'LNUSRREG - USERS REJECTED   - ' WS-RECS-REJECTED.
033200     CLOSE REQFILE USRMAST REJLOG.
033300 900-EXIT.
033400     EXIT.
