000100******************************************************************LNUSRMST
000200*                                                                *LNUSRMST
000300*  LNUSRMST  --  USER MASTER RECORD LAYOUT                       *LNUSRMST
000400*  LAKESHORE CONSUMER FINANCE -- LOAN AMORTIZATION SYSTEM (LAS)  *LNUSRMST
000500*                                                                *LNUSRMST
000600*  ONE ENTRY PER BORROWER/ANALYST.  KEYED BY USER-ID (PRIMARY)   *LNUSRMST
000700*  AND LOOKED UP ALSO BY EMAIL AND BY API KEY (ALTERNATE KEYS    *LNUSRMST
000800*  ON THE USRMAST FILE -- SEE SELECT CLAUSE IN EACH PROGRAM).    *LNUSRMST
000900*                                                                *LNUSRMST
001000*  REVISIONS                                                     *LNUSRMST
001100*   1988-04-11 THX  LAS-0001  ORIGINAL LAYOUT                    *LNUSRMST
001200*   1991-09-02 ROK  LAS-0087  ADDED USER-STATUS / 88-LEVELS      *LNUSRMST
001300*   1996-01-30 MJP  LAS-0150  ADDED LAST-MAINT FIELDS            *LNUSRMST
001400*   1999-02-18 DCE  LAS-0201  Y2K -- DATES CARRIED 4-DIGIT YEAR  *LNUSRMST
001500*                             FROM THE OUTSET, NO CONVERSION     *LNUSRMST
001600*                             NEEDED.  VERIFIED AND SIGNED OFF.  *LNUSRMST
001700******************************************************************LNUSRMST
001800 01  USER-MASTER-RECORD.                                         LNUSRMST
001900     05  USER-ID                     PIC 9(06).                  LNUSRMST
002000     05  USER-EMAIL                  PIC X(40).                  LNUSRMST
002100     05  USER-NAME                   PIC X(30).                  LNUSRMST
002200     05  USER-API-KEY                PIC X(32).                  LNUSRMST
002300     05  USER-STATUS                 PIC X(01).                  LNUSRMST
002400         88  USER-ACTIVE                     VALUE 'A'.          LNUSRMST
002500         88  USER-CLOSED                     VALUE 'C'.          LNUSRMST
002600     05  USER-DATE-ADDED             PIC 9(08).                  LNUSRMST
002700     05  USER-DATE-ADDED-R REDEFINES                             LNUSRMST
002800         USER-DATE-ADDED.                                        LNUSRMST
002900         10  USER-DATE-ADDED-CCYY    PIC 9(04).                  LNUSRMST
003000         10  USER-DATE-ADDED-MM      PIC 9(02).                  LNUSRMST
003100         10  USER-DATE-ADDED-DD      PIC 9(02).                  LNUSRMST
003200     05  USER-LAST-MAINT-DATE        PIC 9(08).                  LNUSRMST
003300     05  USER-LAST-MAINT-DATE-R REDEFINES                        LNUSRMST
003400         USER-LAST-MAINT-DATE.                                   LNUSRMST
003500         10  USER-LAST-MAINT-CCYY    PIC 9(04).                  LNUSRMST
003600         10  USER-LAST-MAINT-MM      PIC 9(02).                  LNUSRMST
003700         10  USER-LAST-MAINT-DD      PIC 9(02).                  LNUSRMST
003800     05  USER-LAST-MAINT-BY          PIC X(08).                  LNUSRMST
003900     05  FILLER                      PIC X(22).                  LNUSRMST
