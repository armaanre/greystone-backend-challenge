000100******************************************************************LNSUMM
000200*                                                                *LNSUMM
000300*  LNSUMM  --  SUMMARY OUTPUT RECORD LAYOUT                      *LNSUMM
000400*  LAKESHORE CONSUMER FINANCE -- LOAN AMORTIZATION SYSTEM (LAS)  *LNSUMM
000500*                                                                *LNSUMM
000600*  ONE RECORD PER SUMMARY REQUEST, WRITTEN BY LNSUMRY TO SUMMOUT.LNSUMM
000700*  TOT-PRIN PLUS PRIN-BAL ALWAYS EQUALS THE ORIGINAL LOAN AMOUNT *LNSUMM
000800*  (TO THE PENNY, AFTER THE FINAL-MONTH CLAMP) -- USED AS A      *LNSUMM
000900*  CROSS-FOOT CHECK WHEN BALANCING SUMMOUT AGAINST LNLOANMS.     *LNSUMM
001000*                                                                *LNSUMM
001100*  REVISIONS                                                     *LNSUMM
001200*   1990-02-14 ROK  LAS-0055  ORIGINAL LAYOUT                    *LNSUMM
001300******************************************************************LNSUMM
001400 01  SUMMARY-RECORD.                                             LNSUMM
001500     05  SUMM-LOAN-ID                PIC 9(06).                  LNSUMM
001600     05  SUMM-MONTH                  PIC 9(04).                  LNSUMM
001700     05  SUMM-PRIN-BAL               PIC S9(16)V99.              LNSUMM
001800     05  SUMM-TOT-PRIN               PIC S9(16)V99.              LNSUMM
001900     05  SUMM-TOT-INT                PIC S9(16)V99.              LNSUMM
002000     05  FILLER                      PIC X(12).                  LNSUMM
