000100******************************************************************LNREQREC
000200*                                                                *LNREQREC
000300*  LNREQREC  --  TRANSACTION REQUEST RECORD LAYOUT               *LNREQREC
000400*  LAKESHORE CONSUMER FINANCE -- LOAN AMORTIZATION SYSTEM (LAS)  *LNREQREC
000500*                                                                *LNREQREC
000600*  ONE RECORD PER INCOMING REQUEST ON REQFILE, IN ARRIVAL ORDER. *LNREQREC
000700*  REQ-TYPE-CODE SELECTS WHICH OF THE FIVE REDEFINES OF          *LNREQREC
000800*  REQ-DETAIL APPLIES.  EVERY JOB STEP (LNUSRREG, LNLOANAD,      *LNREQREC
000900*  LNSHRADD, LNSCHED, LNSUMRY) READS THE WHOLE FILE AND SKIPS    *LNREQREC
001000*  RECORDS WHOSE TYPE CODE ISN'T ITS OWN -- SEE 200-LEER-REQUEST *LNREQREC
001100*  IN EACH PROGRAM.                                              *LNREQREC
001200*                                                                *LNREQREC
001300*  REVISIONS                                                     *LNREQREC
001400*   1988-04-18 THX  LAS-0003  ORIGINAL LAYOUT (CU/CL ONLY)       *LNREQREC
001500*   1989-07-06 THX  LAS-0030  ADDED SH REDEFINES FOR SHARING     *LNREQREC
001600*   1990-02-14 ROK  LAS-0055  ADDED SC/SM REDEFINES              *LNREQREC
001700******************************************************************LNREQREC
001800 01  REQUEST-RECORD.                                             LNREQREC
001900     05  REQ-SEQUENCE-NO             PIC 9(08).                  LNREQREC
002000     05  REQ-TYPE-CODE               PIC X(02).                  LNREQREC
002100         88  REQ-TYPE-CREATE-USER        VALUE 'CU'.              LNREQREC
002200         88  REQ-TYPE-CREATE-LOAN        VALUE 'CL'.              LNREQREC
002300         88  REQ-TYPE-SHARE               VALUE 'SH'.             LNREQREC
002400         88  REQ-TYPE-SCHEDULE            VALUE 'SC'.             LNREQREC
002500         88  REQ-TYPE-SUMMARY             VALUE 'SM'.             LNREQREC
002600     05  REQ-API-KEY                 PIC X(32).                  LNREQREC
002700     05  REQ-DETAIL                  PIC X(120).                 LNREQREC
002800     05  REQ-DETAIL-CREATE-USER REDEFINES REQ-DETAIL.             LNREQREC
002900         10  REQ-CU-EMAIL            PIC X(40).                  LNREQREC
003000         10  REQ-CU-NAME             PIC X(30).                  LNREQREC
003100         10  FILLER                  PIC X(50).                  LNREQREC
003200     05  REQ-DETAIL-CREATE-LOAN REDEFINES REQ-DETAIL.             LNREQREC
003300         10  REQ-CL-AMOUNT           PIC S9(16)V99.               LNREQREC
003400         10  REQ-CL-RATE             PIC S9(03)V9(04).            LNREQREC
003500         10  REQ-CL-TERM             PIC 9(04).                  LNREQREC
003600         10  FILLER                  PIC X(91).                  LNREQREC
003700     05  REQ-DETAIL-SHARE REDEFINES REQ-DETAIL.                  LNREQREC
003800         10  REQ-SH-LOAN-ID          PIC 9(06).                  LNREQREC
003900         10  REQ-SH-TARGET-EMAIL     PIC X(40).                  LNREQREC
004000         10  FILLER                  PIC X(74).                  LNREQREC
004100     05  REQ-DETAIL-SCHEDULE REDEFINES REQ-DETAIL.                LNREQREC
004200         10  REQ-SC-LOAN-ID          PIC 9(06).                  LNREQREC
004300         10  FILLER                  PIC X(114).                 LNREQREC
004400     05  REQ-DETAIL-SUMMARY REDEFINES REQ-DETAIL.                 LNREQREC
004500         10  REQ-SM-LOAN-ID          PIC 9(06).                  LNREQREC
004600         10  REQ-SM-MONTH            PIC 9(04).                  LNREQREC
004700         10  FILLER                  PIC X(110).                 LNREQREC
