000100******************************************************************LNREJLOG
000200*                                                                *LNREJLOG
000300*  LNREJLOG  --  REJECT/ERROR LOG RECORD LAYOUT                  *LNREJLOG
000400*  LAKESHORE CONSUMER FINANCE -- LOAN AMORTIZATION SYSTEM (LAS)  *LNREJLOG
000500*                                                                *LNREJLOG
000600*  ONE RECORD PER REJECTED REQUEST, WRITTEN TO REJLOG SO THE     *LNREJLOG
000700*  CONTROL CLERK CAN TRACE A REJECT BACK TO ITS REQFILE RECORD   *LNREJLOG
000800*  BY REQ-SEQUENCE-NO.                                           *LNREJLOG
000900*                                                                *LNREJLOG
001000*  REVISIONS                                                     *LNREJLOG
001100*   1988-04-18 THX  LAS-0003  ORIGINAL LAYOUT                    *LNREJLOG
001200******************************************************************LNREJLOG
001300 01  REJECT-LOG-RECORD.                                          LNREJLOG
001400     05  REJ-SEQUENCE-NO             PIC 9(08).                  LNREJLOG
001500     05  REJ-TYPE-CODE               PIC X(02).                  LNREJLOG
001600     05  REJ-REASON                  PIC X(60).                  LNREJLOG
001700     05  FILLER                      PIC X(10).                  LNREJLOG
