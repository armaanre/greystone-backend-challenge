000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LNSHRADD.
000300 AUTHOR.        R OKONKWO.
000400 INSTALLATION.  LAKESHORE CONSUMER FINANCE - DATA CENTER.
000500 DATE-WRITTEN.  07/06/1989.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000800******************************************************************
000900*                                                                *
001000*  LNSHRADD  --  LOAN SHARE PROCESSING                           *
001100*  LOAN AMORTIZATION SYSTEM (LAS) - JOB STEP 3 OF 5               *
001200*                                                                *
001300*  READS THE SHARE (SH) REQUESTS FROM REQFILE.  EACH ONE CARRIES *
001400*  THE REQUESTER'S API KEY, A LOAN-ID AND THE TARGET'S EMAIL     *
001500*  ADDRESS.  FIVE CHECKS ARE APPLIED IN ORDER, EXACTLY AS LISTED *
001600*  BELOW -- THE FIRST ONE THAT FAILS IS THE ONE THAT GETS        *
001700*  LOGGED:                                                       *
001800*                                                                *
001900*    1. REQUESTER RESOLVES TO A KNOWN USER (BY API KEY)          *
002000*    2. THE LOAN EXISTS ON LOANMAST                              *
002100*    3. THE REQUESTER IS THE LOAN'S OWNER                        *
002200*    4. THE TARGET EMAIL EXISTS ON USRMAST                       *
002300*    5. THE TARGET IS NOT THE REQUESTER                          *
002400*                                                                *
002500*  A SHARE THAT PASSES ALL FIVE IS WRITTEN TO LNSHRFIL UNLESS AN *
002600*  IDENTICAL (LOAN,USER) SHARE ALREADY EXISTS, IN WHICH CASE THE *
002700*  REQUEST SUCCEEDS QUIETLY WITH NO SECOND RECORD WRITTEN.       *
002800*                                                                *
002900*  ALL OTHER REQUEST TYPES ON REQFILE ARE SKIPPED.               *
003000*                                                                *
003050*  THE DUPLICATE-SHARE CHECK (CHECK 6, PARAGRAPH 840) RUNS LAST, *
003060*  AFTER ALL FIVE REJECT CONDITIONS ABOVE HAVE ALREADY PASSED -  *
003070*  THERE IS NO POINT LOOKING FOR A DUPLICATE OF A SHARE THAT     *
003080*  WOULD HAVE BEEN REJECTED FOR SOME OTHER REASON ANYWAY.        *
003100******************************************************************
003200*  CHANGE LOG                                                    *
003300******************************************************************
003400*   DATE       WHO  REQUEST   DESCRIPTION                        *
003500*   ---------- ---- --------- -----------------------------------*
003600*   1989-07-06 THX  LAS-0030  ORIGINAL PROGRAM.                  *
003700*   1990-02-14 ROK  LAS-0055  ADDED DUPLICATE-SHARE CHECK - WAS  *
003800*                             WRITING A SECOND RECORD EVERY TIME.*
003900*   1991-09-02 ROK  LAS-0087  SELF-SHARE CHECK ADDED PER AUDIT   *
004000*                             FINDING - A LOAN COULD BE SHARED   *
004100*                             BACK TO ITS OWN OWNER.             *
004150*   1993-06-14 ROK  LAS-0104  CONFIRMED WITH OPERATIONS THAT THE *
004160*                             FIVE CHECKS RUN IN THE ORDER LISTED*
004170*                             ABOVE AND STOP AT THE FIRST FAILURE*
004180*                             - NO CODE CHANGE, DOCUMENTATION    *
004190*                             REQUEST ONLY.                      *
004200*   1996-01-30 MJP  LAS-0150  STAMP SHARE-DATE-GRANTED.          *
004300*   1999-02-18 DCE  LAS-0201  Y2K SIGN-OFF LOGGED FOR AUDIT.     *
004350*                             DATE FIELDS ALREADY CARRY FOUR-    *
004360*                             DIGIT YEARS, NO CHANGE REQUIRED.   *
004400*   2004-05-14 NPR  LAS-0266  REJLOG REASON TEXT STANDARDIZED,   *
004500*                             CHECK ORDER DOCUMENTED ABOVE TO    *
004600*                             MATCH WHAT OPERATIONS SEES.        *
004650*   2010-01-11 NPR  LAS-0320  MINOR COMMENT CLEANUP AROUND THE   *
004660*                             CHECK PARAGRAPHS (800/810/820/830/ *
004670*                             840) AFTER A NEW HIRE ASKED WHY    *
004680*                             THE NUMBERING SKIPPED 700 - IT IS  *
004690*                             RESERVED FOR THE WRITE PARAGRAPH,  *
004695*                             THE SAME CONVENTION LNSCHED AND    *
004696*                             LNSUMRY USE FOR THEIR WRITE STEP.  *
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS VALID-TYPE-CODE IS 'C' THRU 'Z'
005300     UPSI-0 ON STATUS IS WS-TRACE-REQUESTED.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005550*    REQFILE - SHARED TRANSACTION STREAM, READ ONCE HERE FOR     *
005560*    SH RECORDS ONLY.                                            *
005600     SELECT REQFILE  ASSIGN TO REQFILE
005700             ORGANIZATION IS SEQUENTIAL.
005750*    USRMAST NEEDS TWO ALTERNATE KEYS IN THIS PROGRAM - THE API  *
005760*    KEY TO RESOLVE THE REQUESTER (CHECK 1) AND THE EMAIL TO     *
005770*    RESOLVE THE SHARE TARGET (CHECK 4).  OPENED INPUT ONLY.     *
005800     SELECT USRMAST  ASSIGN TO USRMAST
005900             ORGANIZATION IS INDEXED
006000             ACCESS MODE IS DYNAMIC
006100             RECORD KEY IS USER-ID
006200             ALTERNATE RECORD KEY IS USER-EMAIL
006300             ALTERNATE RECORD KEY IS USER-API-KEY
006400             FILE STATUS IS WS-USRMAST-STATUS.
006450*    LOANMAST IS INPUT ONLY - THIS STEP NEVER CHANGES A LOAN     *
006460*    RECORD, IT ONLY READS LOAN-OWNER-ID FOR CHECK 3.            *
006500     SELECT LOANMAST ASSIGN TO LOANMAST
006600             ORGANIZATION IS INDEXED
006700             ACCESS MODE IS DYNAMIC
006800             RECORD KEY IS LOAN-ID
006900             FILE STATUS IS WS-LOANMAST-STATUS.
006950*    LNSHRFIL IS OPENED I-O HERE - THIS IS THE ONE STEP THAT     *
006960*    ADDS TO IT; LNSCHED AND LNSUMRY BOTH OPEN IT INPUT ONLY.    *
007000     SELECT LNSHRFIL ASSIGN TO LNSHRFIL
007100             ORGANIZATION IS INDEXED
007200             ACCESS MODE IS DYNAMIC
007300             RECORD KEY IS LOAN-SHARE-KEY
007400             FILE STATUS IS WS-LNSHRFIL-STATUS.
007500     SELECT REJLOG   ASSIGN TO REJLOG
007600             ORGANIZATION IS SEQUENTIAL.
007700 DATA DIVISION.
007800 FILE SECTION.
007850*    TYPED REQUEST RECORD - SEE LNREQREC; THIS STEP ONLY USES    *
007860*    THE REQ-SH-... GROUP.                                       *
007900 FD  REQFILE
008000     LABEL RECORDS ARE STANDARD.
008100     COPY LNREQREC.
008150*    USER MASTER - SEE LNUSRMST.                                 *
008200 FD  USRMAST
008300     LABEL RECORDS ARE STANDARD.
008400     COPY LNUSRMST.
008450*    LOAN MASTER - SEE LNLOANMS.                                 *
008500 FD  LOANMAST
008600     LABEL RECORDS ARE STANDARD.
008700     COPY LNLOANMS.
008750*    SHARE FILE - SEE LNSHRMS.  WRITTEN BY 700-GRABAR-COMPARTIDO *
008760*    BELOW, KEYED ON THE (LOAN-ID, TARGET USER-ID) PAIR.         *
008800 FD  LNSHRFIL
008900     LABEL RECORDS ARE STANDARD.
009000     COPY LNSHRMS.
009050*    REJECT/ERROR LOG - ONE LINE PER REJECTED REQUEST, ANY STEP. *
009100 FD  REJLOG
009200     LABEL RECORDS ARE STANDARD.
009300     COPY LNREJLOG.
009400 WORKING-STORAGE SECTION.
009500******************************************************************
009600*    FILE STATUS / END-OF-FILE SWITCHES                          *
009700******************************************************************
009800 01  WS-FILE-STATUSES.
009900     05  WS-USRMAST-STATUS       PIC X(02).
010000         88  WS-USRMAST-OK               VALUE '00'.
010100     05  WS-LOANMAST-STATUS      PIC X(02).
010200         88  WS-LOANMAST-OK              VALUE '00'.
010300     05  WS-LNSHRFIL-STATUS      PIC X(02).
010400         88  WS-LNSHRFIL-OK              VALUE '00'.
010500******************************************************************
010510*    RUN SWITCHES - STANDALONE 77'S, SHOP HABIT SINCE SocTexIndex*
010515*    (SEE SocTexIndex.cbl'S w-flag-cli) - EACH FLAG IS ITS OWN   *
010517*    77, NOT A FIELD INSIDE ONE GROUP.  WS-SHARE-EXISTS IS SET   *
010518*    BY CHECK 6 (840) AND READ BY 700 TO DECIDE WHETHER TO WRITE.*
010520******************************************************************
010530 77  WS-EOF-REQFILE          PIC X(01)    VALUE 'N'.
010540     88  EOF-REQFILE                 VALUE 'Y'.
010550 77  WS-TRACE-REQUESTED      PIC X(01)    VALUE 'N'.
010560 77  WS-VALID-REQUEST        PIC X(01)    VALUE 'Y'.
010570     88  REQUEST-IS-VALID            VALUE 'Y'.
010580 77  WS-SHARE-EXISTS         PIC X(01)    VALUE 'N'.
010590     88  SHARE-ALREADY-EXISTS        VALUE 'Y'.
011250*    HOLDS THE REJECT-REASON TEXT FOR WHICHEVER CHECK FAILS,     *
011260*    UNTIL 850-GRABAR-RECHAZO COPIES IT OUT TO REJLOG.           *
011300 01  WS-REJECT-AREA.
011310     05  WS-REJECT-REASON        PIC X(60)    VALUE SPACES.
011400******************************************************************
011500*    WORKING COUNTERS - ALL COUNTERS/SUBSCRIPTS ARE COMP          *
011550*    (WS-REQUESTER-ID COMES FROM CHECK 1; WS-TARGET-ID COMES     *
011560*    FROM CHECK 4 - BOTH ARE NEEDED BY THE LATER CHECKS AND BY   *
011570*    700-GRABAR-COMPARTIDO WHEN THE SHARE IS ACTUALLY WRITTEN).  *
011600******************************************************************
011700 01  WS-COUNTERS.
011800     05  WS-REQUESTER-ID         PIC 9(06)  COMP.
011900     05  WS-TARGET-ID            PIC 9(06)  COMP.
012000     05  WS-RECS-READ            PIC 9(08)  COMP.
012100     05  WS-RECS-ADDED           PIC 9(08)  COMP.
012200     05  WS-RECS-REJECTED        PIC 9(08)  COMP.
012250*    TODAY'S DATE, STAMPED ONTO EVERY SHARE GRANTED THIS RUN.    *
012300 01  WS-CURRENT-DATE-TIME.
012400     05  WS-CURRENT-DATE         PIC 9(08).
012500******************************************************************
012600*    REJECT REASON TEXT - FIXED WORDING PER LAS-0266               *
012700******************************************************************
012800 01  WS-REJECT-REASONS.
012900     05  WS-REJ-NO-KEY           PIC X(60) VALUE
013000         'MISSING API KEY'.
013100     05  WS-REJ-BAD-KEY          PIC X(60) VALUE
013200         'INVALID API KEY'.
013300     05  WS-REJ-NO-LOAN          PIC X(60) VALUE
013400         'LOAN NOT FOUND'.
013500     05  WS-REJ-NOT-OWNER        PIC X(60) VALUE
013600         'ONLY THE OWNER CAN SHARE THIS LOAN'.
013700     05  WS-REJ-NO-TARGET        PIC X(60) VALUE
013800         'TARGET USER NOT FOUND'.
013900     05  WS-REJ-SELF-SHARE       PIC X(60) VALUE
014000         'CANNOT SHARE LOAN WITH YOURSELF'.
014100 PROCEDURE DIVISION.
014200 MAIN-PROCEDURE.
014250*    STRAIGHT READ-PROCESS LOOP, ONE REQFILE RECORD PER PASS,    *
014260*    THE SAME SHAPE AS EVERY OTHER LAS JOB STEP.                 *
014300     PERFORM 100-INICIO        THRU 100-EXIT.
014400     PERFORM 200-LEER-REQUEST  THRU 200-EXIT.
014500     PERFORM 300-PROCESAR-REQUEST THRU 300-EXIT
014600             UNTIL EOF-REQFILE.
014700     PERFORM 900-TERMINAR      THRU 900-EXIT.
014800     STOP RUN.
014900******************************************************************
015000*  100-INICIO  --  OPEN FILES                                    *
015050*  NO HIGH-WATER-MARK SCAN IS NEEDED HERE - LOAN-SHARE-KEY IS    *
015060*  THE (LOAN-ID, USER-ID) PAIR CARRIED ON EVERY SHARE REQUEST,   *
015070*  NOT A SEQUENTIALLY ASSIGNED ID LIKE USER-ID OR LOAN-ID.       *
015100******************************************************************
015200 100-INICIO.
015300     OPEN INPUT  REQFILE.
015400     OPEN INPUT  USRMAST.
015500     OPEN INPUT  LOANMAST.
015600     OPEN I-O    LNSHRFIL.
015700     OPEN OUTPUT REJLOG.
015800     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
015900     MOVE ZERO TO WS-RECS-READ WS-RECS-ADDED WS-RECS-REJECTED.
016000 100-EXIT.
016100     EXIT.
016200******************************************************************
016300*  200-LEER-REQUEST  --  READ NEXT REQFILE RECORD                *
016400******************************************************************
016500 200-LEER-REQUEST.
016600     READ REQFILE
016700             AT END
016800                 MOVE 'Y' TO WS-EOF-REQFILE.
016900 200-EXIT.
017000     EXIT.
017100******************************************************************
017200*  300-PROCESAR-REQUEST  --  DISPATCH ON REQUEST TYPE            *
017250*  ONLY REQ-TYPE-SHARE RECORDS ARE ACTED ON HERE.  THE FIVE      *
017260*  CHECKS ARE CHAINED ONE PER PARAGRAPH, EACH GUARDED BY         *
017270*  REQUEST-IS-VALID SO THE CHAIN STOPS DEAD AT THE FIRST ONE     *
017280*  THAT FAILS AND NONE OF THE LATER CHECKS EVER RUN.             *
017300******************************************************************
017400 300-PROCESAR-REQUEST.
017500     ADD 1 TO WS-RECS-READ.
017600     IF REQ-TYPE-SHARE
017700         MOVE 'Y' TO WS-VALID-REQUEST
017800         PERFORM 400-RESOLVER-SOLICITANTE THRU 400-EXIT
017900         IF REQUEST-IS-VALID
018000             PERFORM 800-COMPROBAR-PRESTAMO THRU 800-EXIT
018100         END-IF
018200         IF REQUEST-IS-VALID
018300             PERFORM 810-COMPROBAR-DUENO THRU 810-EXIT
018400         END-IF
018500         IF REQUEST-IS-VALID
018600             PERFORM 820-COMPROBAR-DESTINO THRU 820-EXIT
018700         END-IF
018800         IF REQUEST-IS-VALID
018900             PERFORM 830-COMPROBAR-AUTOCOMPARTIR THRU 830-EXIT
019000         END-IF
019100         IF REQUEST-IS-VALID
019200             PERFORM 840-COMPROBAR-DUPLICADO THRU 840-EXIT
019300             PERFORM 700-GRABAR-COMPARTIDO THRU 700-EXIT
019400         ELSE
019500             PERFORM 850-GRABAR-RECHAZO THRU 850-EXIT
019600         END-IF
019700     END-IF.
019800     PERFORM 200-LEER-REQUEST THRU 200-EXIT.
019900 300-EXIT.
020000     EXIT.
020100******************************************************************
020200*  400-RESOLVER-SOLICITANTE  --  REQUESTER BY API KEY            *
020250*  CHECK 1 - A MISSING OR UNMATCHED KEY IS REJECTED BEFORE ANY   *
020260*  LOAN OR TARGET-USER DATA IS EVER TOUCHED.                     *
020300******************************************************************
020400 400-RESOLVER-SOLICITANTE.
020500     IF REQ-API-KEY = SPACES
020600         MOVE 'N' TO WS-VALID-REQUEST
020700         MOVE WS-REJ-NO-KEY TO WS-REJECT-REASON
020800     ELSE
020900         MOVE REQ-API-KEY TO USER-API-KEY
021000         READ USRMAST KEY IS USER-API-KEY
021100                 INVALID KEY
021200                     MOVE 'N' TO WS-VALID-REQUEST
021300                     MOVE WS-REJ-BAD-KEY TO WS-REJECT-REASON
021400                 NOT INVALID KEY
021500                     MOVE USER-ID TO WS-REQUESTER-ID
021600         END-READ
021700     END-IF.
021800 400-EXIT.
021900     EXIT.
022000******************************************************************
022100*  800-COMPROBAR-PRESTAMO  --  CHECK 2: LOAN MUST EXIST          *
022200******************************************************************
022300 800-COMPROBAR-PRESTAMO.
022400     MOVE REQ-SH-LOAN-ID TO LOAN-ID.
022500     READ LOANMAST
022600             INVALID KEY
022700                 MOVE 'N' TO WS-VALID-REQUEST
022800                 MOVE WS-REJ-NO-LOAN TO WS-REJECT-REASON
022900     END-READ.
023000 800-EXIT.
023100     EXIT.
023200******************************************************************
023300*  810-COMPROBAR-DUENO  --  CHECK 3: REQUESTER MUST BE OWNER     *
023350*  UNLIKE LNSCHED/LNSUMRY, A SHARE-HOLDER CANNOT GRANT A FURTHER *
023360*  SHARE ON A LOAN - ONLY THE ACTUAL OWNER MAY (LAS-0087 TIGHTENS*
023370*  THIS FURTHER WITH THE SELF-SHARE CHECK BELOW).                *
023400******************************************************************
023500 810-COMPROBAR-DUENO.
023600     IF LOAN-OWNER-ID NOT = WS-REQUESTER-ID
023700         MOVE 'N' TO WS-VALID-REQUEST
023800         MOVE WS-REJ-NOT-OWNER TO WS-REJECT-REASON
023900     END-IF.
024000 810-EXIT.
024100     EXIT.
024200******************************************************************
024300*  820-COMPROBAR-DESTINO  --  CHECK 4: TARGET MUST EXIST         *
024350*  THE TARGET IS NAMED BY EMAIL ON THE REQUEST, NOT BY USER-ID - *
024360*  THE ALTERNATE KEY READ HERE RESOLVES IT TO A USER-ID FOR THE  *
024370*  REMAINING CHECKS AND FOR THE EVENTUAL LNSHRFIL KEY.           *
024400******************************************************************
024500 820-COMPROBAR-DESTINO.
024600     MOVE REQ-SH-TARGET-EMAIL TO USER-EMAIL.
024700     READ USRMAST KEY IS USER-EMAIL
024800             INVALID KEY
024900                 MOVE 'N' TO WS-VALID-REQUEST
025000                 MOVE WS-REJ-NO-TARGET TO WS-REJECT-REASON
025100             NOT INVALID KEY
025200                 MOVE USER-ID TO WS-TARGET-ID
025300     END-READ.
025400 820-EXIT.
025500     EXIT.
025600******************************************************************
025700*  830-COMPROBAR-AUTOCOMPARTIR  --  CHECK 5: NOT SELF            *
025750*  ADDED PER AUDIT FINDING (LAS-0087) AFTER A LOAN WAS SHARED    *
025760*  BACK TO ITS OWN OWNER, WHICH SERVED NO PURPOSE AND CONFUSED   *
025770*  THE ACCESS-CHECK LOGIC IN LNSCHED/LNSUMRY.                    *
025800******************************************************************
025900 830-COMPROBAR-AUTOCOMPARTIR.
026000     IF WS-TARGET-ID = WS-REQUESTER-ID
026100         MOVE 'N' TO WS-VALID-REQUEST
026200         MOVE WS-REJ-SELF-SHARE TO WS-REJECT-REASON
026300     END-IF.
026400 830-EXIT.
026500     EXIT.
026600******************************************************************
026700*  840-COMPROBAR-DUPLICADO  --  IDEMPOTENT SHARE CHECK           *
026750*  CHECK 6 - RUNS ONLY AFTER ALL FIVE REJECT CONDITIONS ABOVE    *
026760*  HAVE ALREADY PASSED.  THIS IS NOT A REJECT CONDITION BY       *
026770*  ITSELF (LAS-0055) - IT JUST TELLS 700-GRABAR-COMPARTIDO BELOW *
026780*  WHETHER THERE IS ALREADY A RECORD FOR THIS (LOAN,USER) PAIR.  *
026800******************************************************************
026900 840-COMPROBAR-DUPLICADO.
027000     MOVE 'N' TO WS-SHARE-EXISTS.
027100     MOVE REQ-SH-LOAN-ID TO SHARE-LOAN-ID.
027200     MOVE WS-TARGET-ID   TO SHARE-USER-ID.
027300     READ LNSHRFIL
027400             INVALID KEY
027500                 NEXT SENTENCE
027600             NOT INVALID KEY
027700                 MOVE 'Y' TO WS-SHARE-EXISTS.
027800 840-EXIT.
027900     EXIT.
028000******************************************************************
028100*  700-GRABAR-COMPARTIDO  --  WRITE THE SHARE UNLESS A DUPLICATE *
028150*  A DUPLICATE SHARE IS TREATED AS SUCCESS WITH NO SECOND WRITE  *
028160*  (LAS-0055) - THE REQUEST IS NOT REJECTED, WS-RECS-ADDED IS    *
028170*  JUST LEFT ALONE FOR THIS REQUEST.                             *
028200******************************************************************
028300 700-GRABAR-COMPARTIDO.
028400     IF SHARE-ALREADY-EXISTS
028500         NEXT SENTENCE
028600     ELSE
028700         MOVE REQ-SH-LOAN-ID  TO SHARE-LOAN-ID
028800         MOVE WS-TARGET-ID    TO SHARE-USER-ID
028900         MOVE WS-CURRENT-DATE TO SHARE-DATE-GRANTED
029000         MOVE WS-REQUESTER-ID TO SHARE-GRANTED-BY
029100         WRITE LOAN-SHARE-RECORD
029200                 INVALID KEY
029300                     DISPLAY 'LNSHRADD - DUPLICATE SHARE KEY ON '
029400                             'WRITE - ' SHARE-LOAN-ID SHARE-USER-ID
029500         END-WRITE
029600         ADD 1 TO WS-RECS-ADDED
029700     END-IF.
029800 700-EXIT.
029900     EXIT.
030000******************************************************************
030100*  850-GRABAR-RECHAZO  --  WRITE ONE REJLOG ENTRY                *
030150*  WS-REJECT-REASON WAS SET BY WHICHEVER OF THE FIVE CHECKS      *
030160*  FAILED - THIS PARAGRAPH JUST COPIES IT OUT TO THE LOG.        *
030200******************************************************************
030300 850-GRABAR-RECHAZO.
030400     MOVE REQ-SEQUENCE-NO   TO REJ-SEQUENCE-NO.
030500     MOVE REQ-TYPE-CODE     TO REJ-TYPE-CODE.
030600     MOVE WS-REJECT-REASON  TO REJ-REASON.
030700     WRITE REJECT-LOG-RECORD.
030800     ADD 1 TO WS-RECS-REJECTED.
030900 850-EXIT.
031000     EXIT.
031100******************************************************************
031200*  900-TERMINAR  --  CLOSE FILES, DISPLAY RUN TOTALS             *
031250*  THE THREE COUNTS DISPLAYED HERE ARE WHAT THE CONTROL CLERK    *
031260*  RECONCILES AGAINST THE REQFILE TRANSACTION COUNT FOR THE DAY. *
031300******************************************************************
031400 900-TERMINAR.
031500     DISPLAY 'LNSHRADD - REQUESTS READ    - ' WS-RECS-READ.
031600     DISPLAY 'LNSHRADD - SHARES ADDED     - ' WS-RECS-ADDED.
031700     DISPLAY 'LNSHRADD - SHARES REJECTED  - ' WS-RECS-REJECTED.
031800     CLOSE REQFILE USRMAST LOANMAST LNSHRFIL REJLOG.
031900 900-EXIT.
032000     EXIT.
