000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LNLOANAD.
000300 AUTHOR.        T HALVORSEN.
000400 INSTALLATION.  LAKESHORE CONSUMER FINANCE - DATA CENTER.
000500 DATE-WRITTEN.  04/18/1988.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000800******************************************************************
000900*                                                                *
001000*  LNLOANAD  --  LOAN CREATION                                   *
001100*  LOAN AMORTIZATION SYSTEM (LAS) - JOB STEP 2 OF 5               *
001200*                                                                *
001300*  READS THE CREATE-LOAN (CL) REQUESTS FROM REQFILE.  EACH ONE   *
001400*  CARRIES THE REQUESTER'S API KEY, A PRINCIPAL AMOUNT, AN       *
001500*  ANNUAL RATE AND A TERM IN MONTHS.  FIELDS ARE VALIDATED FIRST *
001600*  (AMOUNT > 0, RATE NOT NEGATIVE, TERM AT LEAST 1 MONTH), THEN  *
001700*  THE REQUESTER IS RESOLVED AGAINST USRMAST BY API KEY.  A      *
001800*  REQUEST THAT PASSES BOTH GETS THE NEXT SEQUENTIAL LOAN-ID AND *
001900*  IS WRITTEN TO LOANMAST WITH LOAN-OWNER-ID SET TO THE          *
002000*  RESOLVED REQUESTER.  USRMAST MUST ALREADY EXIST -- RUN        *
002100*  LNUSRREG FIRST IN THE JOB STREAM.                              *
002200*                                                                *
002300*  ALL OTHER REQUEST TYPES ON REQFILE ARE SKIPPED.               *
002400*                                                                *
002450*  FIELD VALIDATION RUNS BEFORE THE OWNER LOOKUP (SEE 310/400    *
002460*  BELOW) SO A BADLY-FORMED REQUEST NEVER COSTS AN INDEXED READ  *
002470*  AGAINST USRMAST - THE CHEAP CHECK GOES FIRST.                 *
002500******************************************************************
002600*  CHANGE LOG                                                    *
002700******************************************************************
002800*   DATE       WHO  REQUEST   DESCRIPTION                        *
002900*   ---------- ---- --------- -----------------------------------*
003000*   1988-04-18 THX  LAS-0003  ORIGINAL PROGRAM.                  *
003100*   1988-09-30 THX  LAS-0014  ADDED FIELD VALIDATION - PREVIOUSLY*
003200*                             TRUSTED THE UPSTREAM EXTRACT.      *
003300*   1989-03-15 ROK  LAS-0022  RESOLVE OWNER BY API KEY INSTEAD OF*
003400*                             BY USER-ID CARRIED ON THE REQUEST. *
003450*   1991-09-02 ROK  LAS-0087  NOTED FOR THE RECORD THAT LNSHRADD *
003460*                             AND LNSCHED BOTH DEPEND ON          *
003470*                             LOAN-OWNER-ID BEING SET CORRECTLY  *
003480*                             HERE - NO CODE CHANGE.             *
003500*   1996-01-30 MJP  LAS-0150  STAMP LOAN-DATE-OPENED/LAST-MAINT. *
003600*   1999-02-18 DCE  LAS-0201  Y2K SIGN-OFF LOGGED FOR AUDIT.     *
003650*                             DATE FIELDS ALREADY CARRY FOUR-    *
003660*                             DIGIT YEARS, NO CHANGE REQUIRED.   *
003700*   2004-05-14 NPR  LAS-0266  REJLOG REASON TEXT STANDARDIZED TO *
003750*                             MATCH THE OTHER FOUR JOB STEPS.    *
003800*   2009-10-01 NPR  LAS-0314  MISSING-KEY AND INVALID-KEY NOW    *
003900*                             LOGGED WITH DISTINCT REASON TEXT.  *
003950*   2011-04-19 NPR  LAS-0329  COMMENTED THE HIGH-WATER-MARK SCAN *
003960*                             IN 110/120 TO MATCH THE WORDING    *
003970*                             ADDED TO LNUSRREG'S EQUIVALENT     *
003980*                             PARAGRAPHS - NO LOGIC CHANGED.     *
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS VALID-TYPE-CODE IS 'C' THRU 'Z'
004600     UPSI-0 ON STATUS IS WS-TRACE-REQUESTED.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004850*    REQFILE - SHARED TRANSACTION STREAM, READ ONCE HERE FOR     *
004860*    CL RECORDS ONLY.                                            *
004900     SELECT REQFILE  ASSIGN TO REQFILE
005000             ORGANIZATION IS SEQUENTIAL.
005050*    USRMAST IS INPUT ONLY - THIS STEP NEVER ADDS A USER, IT     *
005060*    ONLY RESOLVES ONE BY ITS ALTERNATE KEY (THE API KEY).       *
005100     SELECT USRMAST  ASSIGN TO USRMAST
005200             ORGANIZATION IS INDEXED
005300             ACCESS MODE IS DYNAMIC
005400             RECORD KEY IS USER-ID
005500             ALTERNATE RECORD KEY IS USER-API-KEY
005600             FILE STATUS IS WS-USRMAST-STATUS.
005650*    LOANMAST IS OPENED I-O HERE - THIS IS THE ONE STEP THAT     *
005660*    ADDS TO IT; EVERY DOWNSTREAM STEP OPENS IT INPUT ONLY.      *
005700     SELECT LOANMAST ASSIGN TO LOANMAST
005800             ORGANIZATION IS INDEXED
005900             ACCESS MODE IS DYNAMIC
006000             RECORD KEY IS LOAN-ID
006100             FILE STATUS IS WS-LOANMAST-STATUS.
006200     SELECT REJLOG   ASSIGN TO REJLOG
006300             ORGANIZATION IS SEQUENTIAL.
006400 DATA DIVISION.
006500 FILE SECTION.
006550*    TYPED REQUEST RECORD - SEE LNREQREC; THIS STEP ONLY USES    *
006560*    THE REQ-CL-... GROUP.                                       *
006600 FD  REQFILE
006700     LABEL RECORDS ARE STANDARD.
006800     COPY LNREQREC.
006850*    USER MASTER - SEE LNUSRMST.                                 *
006900 FD  USRMAST
007000     LABEL RECORDS ARE STANDARD.
007100     COPY LNUSRMST.
007150*    LOAN MASTER - SEE LNLOANMS.                                 *
007200 FD  LOANMAST
007300     LABEL RECORDS ARE STANDARD.
007400     COPY LNLOANMS.
007450*    REJECT/ERROR LOG - ONE LINE PER REJECTED REQUEST, ANY STEP. *
007500 FD  REJLOG
007600     LABEL RECORDS ARE STANDARD.
007700     COPY LNREJLOG.
007800 WORKING-STORAGE SECTION.
007900******************************************************************
008000*    FILE STATUS / END-OF-FILE SWITCHES                          *
008100******************************************************************
008200 01  WS-FILE-STATUSES.
008300     05  WS-USRMAST-STATUS       PIC X(02).
008400         88  WS-USRMAST-OK               VALUE '00'.
008500         88  WS-USRMAST-NOTFOUND         VALUE '23'.
008600     05  WS-LOANMAST-STATUS      PIC X(02).
008700         88  WS-LOANMAST-OK              VALUE '00'.
008800         88  WS-LOANMAST-NOTFOUND        VALUE '23'.
008900******************************************************************
008910*    RUN SWITCHES - STANDALONE 77'S, SHOP HABIT SINCE SocTexIndex*
008915*    (SEE SocTexIndex.cbl'S w-flag-cli) - EACH FLAG IS ITS OWN   *
008917*    77, NOT A FIELD INSIDE ONE GROUP.                           *
008920******************************************************************
008930 77  WS-EOF-REQFILE          PIC X(01)    VALUE 'N'.
008940     88  EOF-REQFILE                 VALUE 'Y'.
008950 77  WS-TRACE-REQUESTED      PIC X(01)    VALUE 'N'.
008960 77  WS-VALID-REQUEST        PIC X(01)    VALUE 'Y'.
008970     88  REQUEST-IS-VALID            VALUE 'Y'.
009450*    HOLDS THE REJECT-REASON TEXT FOR WHICHEVER CHECK FAILS,     *
009460*    UNTIL 800-GRABAR-RECHAZO COPIES IT OUT TO REJLOG.           *
009500 01  WS-REJECT-AREA.
009510     05  WS-REJECT-REASON        PIC X(60)    VALUE SPACES.
009600******************************************************************
009700*    WORKING COUNTERS - ALL COUNTERS/SUBSCRIPTS ARE COMP          *
009750*    (WS-OWNER-ID HOLDS THE RESOLVED REQUESTER'S USER-ID ONCE    *
009760*    400-RESOLVER-DUENO HAS LOOKED IT UP, FOR 600-ASIGNAR-       *
009770*    PRESTAMO TO STAMP INTO LOAN-OWNER-ID).                      *
009800******************************************************************
009900 01  WS-COUNTERS.
010000     05  WS-HIGH-LOAN-ID         PIC 9(06)  COMP.
010100     05  WS-NEW-LOAN-ID          PIC 9(06)  COMP.
010200     05  WS-OWNER-ID             PIC 9(06)  COMP.
010300     05  WS-RECS-READ            PIC 9(08)  COMP.
010400     05  WS-RECS-ADDED           PIC 9(08)  COMP.
010500     05  WS-RECS-REJECTED        PIC 9(08)  COMP.
010550*    TODAY'S DATE, STAMPED ONTO EVERY LOAN OPENED THIS RUN.      *
010600 01  WS-CURRENT-DATE-TIME.
010700     05  WS-CURRENT-DATE         PIC 9(08).
010800******************************************************************
010900*    REJECT REASON TEXT - FIXED WORDING PER LAS-0266/LAS-0314     *
011000******************************************************************
011100 01  WS-REJECT-REASONS.
011200     05  WS-REJ-BAD-AMOUNT       PIC X(60) VALUE
011300         'LOAN AMOUNT MUST BE GREATER THAN ZERO'.
011400     05  WS-REJ-BAD-RATE         PIC X(60) VALUE
011500         'ANNUAL RATE MUST NOT BE NEGATIVE'.
011600     05  WS-REJ-BAD-TERM         PIC X(60) VALUE
011700         'LOAN TERM MUST BE AT LEAST 1 MONTH'.
011800     05  WS-REJ-NO-KEY           PIC X(60) VALUE
011900         'MISSING API KEY'.
012000     05  WS-REJ-BAD-KEY          PIC X(60) VALUE
012100         'INVALID API KEY'.
012200 PROCEDURE DIVISION.
012300 MAIN-PROCEDURE.
012350*    STRAIGHT READ-PROCESS LOOP, ONE REQFILE RECORD PER PASS,    *
012360*    THE SAME SHAPE AS EVERY OTHER LAS JOB STEP.                 *
012400     PERFORM 100-INICIO        THRU 100-EXIT.
012500     PERFORM 200-LEER-REQUEST  THRU 200-EXIT.
012600     PERFORM 300-PROCESAR-REQUEST THRU 300-EXIT
012700             UNTIL EOF-REQFILE.
012800     PERFORM 900-TERMINAR      THRU 900-EXIT.
012900     STOP RUN.
013000******************************************************************
013100*  100-INICIO  --  OPEN FILES, ESTABLISH NEXT-LOAN-ID WATERMARK  *
013150*  LOANMAST HAS NO "HIGHEST KEY" CLAUSE IN THIS COMPILER, SO THE *
013160*  ONLY WAY TO KNOW THE NEXT FREE LOAN-ID IS TO SCAN THE WHOLE   *
013170*  FILE ONCE AT STARTUP AND REMEMBER THE LARGEST KEY SEEN -      *
013180*  SAME TECHNIQUE LNUSRREG USES FOR USER-ID (LAS-0329).          *
013200******************************************************************
013300 100-INICIO.
013400     OPEN INPUT  REQFILE.
013500     OPEN INPUT  USRMAST.
013600     OPEN I-O    LOANMAST.
013700     OPEN OUTPUT REJLOG.
013800     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
013900     MOVE ZERO TO WS-HIGH-LOAN-ID
014000                  WS-RECS-READ
014100                  WS-RECS-ADDED
014200                  WS-RECS-REJECTED.
014300     PERFORM 110-POSICIONAR-LOANMAST THRU 110-EXIT.
014400 100-EXIT.
014500     EXIT.
014550*    110-POSICIONAR-LOANMAST STARTS THE SCAN AT THE LOW END OF   *
014560*    THE KEY RANGE.  A START THAT FAILS MEANS LOANMAST IS EMPTY, *
014570*    WHICH IS FINE - WS-HIGH-LOAN-ID JUST STAYS ZERO AND THE     *
014580*    FIRST LOAN OPENED THIS RUN BECOMES LOAN-ID 000001.          *
014600 110-POSICIONAR-LOANMAST.
014700     MOVE ZERO TO LOAN-ID.
014800     START LOANMAST KEY IS NOT LESS THAN LOAN-ID
014900             INVALID KEY
015000                 NEXT SENTENCE.
015100     PERFORM 120-LEER-LOANMAST THRU 120-EXIT
015200             UNTIL WS-LOANMAST-NOTFOUND.
015300 110-EXIT.
015400     EXIT.
015450*    120-LEER-LOANMAST READS FORWARD THROUGH THE WHOLE FILE ONE  *
015460*    TIME.  READ-ONLY WATERMARK SCAN - NOTHING IS REWRITTEN OR   *
015470*    UPDATED HERE, IT ONLY REMEMBERS THE BIGGEST LOAN-ID SEEN.   *
015500 120-LEER-LOANMAST.
015600     READ LOANMAST NEXT RECORD
015700             AT END
015800                 SET WS-LOANMAST-NOTFOUND TO TRUE
015900             NOT AT END
016000                 IF LOAN-ID > WS-HIGH-LOAN-ID
016100                     MOVE LOAN-ID TO WS-HIGH-LOAN-ID
016200                 END-IF.
016300 120-EXIT.
016400     EXIT.
016500******************************************************************
016600*  200-LEER-REQUEST  --  READ NEXT REQFILE RECORD                *
016700******************************************************************
016800 200-LEER-REQUEST.
016900     READ REQFILE
017000             AT END
017100                 MOVE 'Y' TO WS-EOF-REQFILE.
017200 200-EXIT.
017300     EXIT.
017400******************************************************************
017500*  300-PROCESAR-REQUEST  --  DISPATCH ON REQUEST TYPE            *
017550*  ONLY REQ-TYPE-CREATE-LOAN RECORDS ARE ACTED ON HERE - EVERY   *
017560*  OTHER TYPE CODE FALLS THROUGH WITH NO ACTION, THE SAME WAY    *
017570*  EVERY OTHER LAS JOB STEP SKIPS REQUEST TYPES THAT ARE NOT     *
017580*  ITS OWN.                                                      *
017600******************************************************************
017700 300-PROCESAR-REQUEST.
017800     ADD 1 TO WS-RECS-READ.
017900     IF REQ-TYPE-CREATE-LOAN
018000         PERFORM 310-VALIDAR-PRESTAMO THRU 310-EXIT
018100         IF REQUEST-IS-VALID
018200             PERFORM 400-RESOLVER-DUENO THRU 400-EXIT
018300         END-IF
018400         IF REQUEST-IS-VALID
018500             PERFORM 600-ASIGNAR-PRESTAMO THRU 600-EXIT
018600         ELSE
018700             PERFORM 800-GRABAR-RECHAZO    THRU 800-EXIT
018800         END-IF
018900     END-IF.
019000     PERFORM 200-LEER-REQUEST THRU 200-EXIT.
019100 300-EXIT.
019200     EXIT.
019300******************************************************************
019400*  310-VALIDAR-PRESTAMO  --  AMOUNT>0, RATE>=0, TERM>=1          *
019450*  THREE INDEPENDENT CHECKS, EACH GUARDED BY REQUEST-IS-VALID SO *
019460*  ONLY THE FIRST FAILURE'S REASON TEXT IS KEPT (LAS-0014).      *
019500******************************************************************
019600 310-VALIDAR-PRESTAMO.
019700     MOVE 'Y' TO WS-VALID-REQUEST.
019800     IF REQ-CL-AMOUNT NOT > ZERO
019900         MOVE 'N' TO WS-VALID-REQUEST
020000         MOVE WS-REJ-BAD-AMOUNT TO WS-REJECT-REASON
020100     END-IF.
020200     IF REQUEST-IS-VALID AND REQ-CL-RATE < ZERO
020300         MOVE 'N' TO WS-VALID-REQUEST
020400         MOVE WS-REJ-BAD-RATE TO WS-REJECT-REASON
020500     END-IF.
020600     IF REQUEST-IS-VALID AND REQ-CL-TERM < 1
020700         MOVE 'N' TO WS-VALID-REQUEST
020800         MOVE WS-REJ-BAD-TERM TO WS-REJECT-REASON
020900     END-IF.
021000 310-EXIT.
021100     EXIT.
021200******************************************************************
021300*  400-RESOLVER-DUENO  --  LOOK UP REQUESTER BY API KEY          *
021350*  A MISSING KEY IS REJECTED WITHOUT TOUCHING USRMAST; A KEY     *
021360*  THAT MATCHES NO USER IS REJECTED WITH ITS OWN DISTINCT REASON*
021370*  TEXT (LAS-0314) SO OPERATIONS CAN TELL THE TWO CASES APART    *
021380*  ON THE REJLOG REPORT.                                         *
021400******************************************************************
021500 400-RESOLVER-DUENO.
021600     IF REQ-API-KEY = SPACES
021700         MOVE 'N' TO WS-VALID-REQUEST
021800         MOVE WS-REJ-NO-KEY TO WS-REJECT-REASON
021900     ELSE
022000         MOVE REQ-API-KEY TO USER-API-KEY
022100         READ USRMAST KEY IS USER-API-KEY
022200                 INVALID KEY
022300                     MOVE 'N' TO WS-VALID-REQUEST
022400                     MOVE WS-REJ-BAD-KEY TO WS-REJECT-REASON
022500                 NOT INVALID KEY
022600                     MOVE USER-ID TO WS-OWNER-ID
022700         END-READ
022800     END-IF.
022900 400-EXIT.
023000     EXIT.
023100******************************************************************
023200*  600-ASIGNAR-PRESTAMO  --  NEXT LOAN-ID, WRITE LOANMAST        *
023250*  WS-HIGH-LOAN-ID IS THE WATERMARK FROM 110/120; BUMPING IT     *
023260*  HERE MEANS TWO CREATE-LOAN RECORDS IN THE SAME RUN NEVER      *
023270*  COLLIDE ON THE SAME LOAN-ID.                                  *
023300******************************************************************
023400 600-ASIGNAR-PRESTAMO.
023500     ADD 1 TO WS-HIGH-LOAN-ID.
023600     MOVE WS-HIGH-LOAN-ID TO WS-NEW-LOAN-ID.
023700     MOVE WS-NEW-LOAN-ID  TO LOAN-ID.
023800     MOVE WS-OWNER-ID     TO LOAN-OWNER-ID.
023900     MOVE REQ-CL-AMOUNT   TO LOAN-AMOUNT.
024000     MOVE REQ-CL-RATE     TO LOAN-ANNUAL-RATE.
024100     MOVE REQ-CL-TERM     TO LOAN-TERM-MONTHS.
024200     SET LOAN-ACTIVE      TO TRUE.
024300     MOVE WS-CURRENT-DATE TO LOAN-DATE-OPENED
024400                              LOAN-LAST-MAINT-DATE.
024500     MOVE 'LNLOANAD'      TO LOAN-LAST-MAINT-BY.
024600     WRITE LOAN-MASTER-RECORD
024700             INVALID KEY
024800                 DISPLAY 'LNLOANAD - DUPLICATE LOAN-ID ON WRITE - '
024900                         LOAN-ID.
025000     ADD 1 TO WS-RECS-ADDED.
025100 600-EXIT.
025200     EXIT.
025300******************************************************************
025400*  800-GRABAR-RECHAZO  --  WRITE ONE REJLOG ENTRY                *
025450*  WS-REJECT-REASON WAS SET BY WHICHEVER CHECK FAILED (310 OR    *
025460*  400 ABOVE) - THIS PARAGRAPH JUST COPIES IT OUT.               *
025500******************************************************************
025600 800-GRABAR-RECHAZO.
025700     MOVE REQ-SEQUENCE-NO   TO REJ-SEQUENCE-NO.
025800     MOVE REQ-TYPE-CODE     TO REJ-TYPE-CODE.
025900     MOVE WS-REJECT-REASON  TO REJ-REASON.
026000     WRITE REJECT-LOG-RECORD.
026100     ADD 1 TO WS-RECS-REJECTED.
026200 800-EXIT.
026300     EXIT.
026400******************************************************************
026500*  900-TERMINAR  --  CLOSE FILES, DISPLAY RUN TOTALS             *
026550*  THE THREE COUNTS DISPLAYED HERE ARE WHAT THE CONTROL CLERK    *
026560*  RECONCILES AGAINST THE REQFILE TRANSACTION COUNT FOR THE DAY. *
026600******************************************************************
026700 900-TERMINAR.
026800     DISPLAY 'LNLOANAD - REQUESTS READ    - ' WS-RECS-READ.
026900     DISPLAY 'LNLOANAD - LOANS ADDED      - ' WS-RECS-ADDED.
027000     DISPLAY 'LNLOANAD - LOANS REJECTED   - ' WS-RECS-REJECTED.
027100     CLOSE REQFILE USRMAST LOANMAST REJLOG.
027200 900-EXIT.
027300     EXIT.
