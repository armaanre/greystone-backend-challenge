000100******************************************************************LNLOANMS
000200*                                                                *LNLOANMS
000300*  LNLOANMS  --  LOAN MASTER RECORD LAYOUT                       *LNLOANMS
000400*  LAKESHORE CONSUMER FINANCE -- LOAN AMORTIZATION SYSTEM (LAS)  *LNLOANMS
000500*                                                                *LNLOANMS
000600*  ONE ENTRY PER LOAN.  KEYED BY LOAN-ID.  LOAN-OWNER-ID POINTS  *LNLOANMS
000700*  BACK TO THE USER MASTER (LNUSRMST).  MONTHLY PAYMENT AND THE *LNLOANMS
000800*  SCHEDULE ARE NEVER STORED HERE -- THEY ARE RECOMPUTED EVERY   *LNLOANMS
000900*  TIME FROM AMOUNT/RATE/TERM SO A LATE CORRECTION TO ONE OF     *LNLOANMS
001000*  THOSE THREE FIELDS CANNOT LEAVE A STALE PAYMENT ON FILE.      *LNLOANMS
001100*                                                                *LNLOANMS
001200*  REVISIONS                                                     *LNLOANMS
001300*   1988-04-11 THX  LAS-0001  ORIGINAL LAYOUT                    *LNLOANMS
001400*   1992-11-20 ROK  LAS-0099  ADDED LOAN-STATUS / 88-LEVELS      *LNLOANMS
001500*   1996-01-30 MJP  LAS-0150  ADDED LAST-MAINT FIELDS            *LNLOANMS
001600*   1999-02-18 DCE  LAS-0201  Y2K -- 4-DIGIT YEAR CONFIRMED OK   *LNLOANMS
001700******************************************************************LNLOANMS
001800 01  LOAN-MASTER-RECORD.                                         LNLOANMS
001900     05  LOAN-ID                     PIC 9(06).                  LNLOANMS
002000     05  LOAN-OWNER-ID               PIC 9(06).                  LNLOANMS
002100     05  LOAN-AMOUNT                 PIC S9(16)V99.              LNLOANMS
002300     05  LOAN-ANNUAL-RATE            PIC S9(03)V9(04).           LNLOANMS
002500     05  LOAN-TERM-MONTHS            PIC 9(04).                  LNLOANMS
002600     05  LOAN-STATUS                 PIC X(01).                  LNLOANMS
002700         88  LOAN-ACTIVE                     VALUE 'A'.          LNLOANMS
002800         88  LOAN-PAID-OFF                   VALUE 'P'.          LNLOANMS
002900         88  LOAN-CANCELLED                  VALUE 'X'.          LNLOANMS
003000     05  LOAN-DATE-OPENED            PIC 9(08).                  LNLOANMS
003100     05  LOAN-DATE-OPENED-R REDEFINES                            LNLOANMS
003200         LOAN-DATE-OPENED.                                       LNLOANMS
003300         10  LOAN-DATE-OPENED-CCYY   PIC 9(04).                  LNLOANMS
003400         10  LOAN-DATE-OPENED-MM     PIC 9(02).                  LNLOANMS
003500         10  LOAN-DATE-OPENED-DD     PIC 9(02).                  LNLOANMS
003600     05  LOAN-LAST-MAINT-DATE        PIC 9(08).                  LNLOANMS
003700     05  LOAN-LAST-MAINT-BY          PIC X(08).                  LNLOANMS
003800     05  FILLER                      PIC X(18).                  LNLOANMS
